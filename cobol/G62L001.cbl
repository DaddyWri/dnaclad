      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. G62L001.
000400 AUTHOR.     T-BRENNAN.
000500 INSTALLATION. GENEALOGY SVCS DP CENTER.
000600 DATE-WRITTEN. 05/09/88.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* G62L001
001200* Segment lister mainline.  Reads the run parameter card (target
001300* chromosome and a start/end range), loads the match segments
001400* via G62R001, keeps the ones on that chromosome overlapping the
001500* range and at least 5000 units long, and prints them longest
001600* first with a trailing count.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 05/09/88 TXB  0000  NEW PROGRAM - SEGMENT LISTER MAINLINE       G62L001
002100* 05/16/88 TXB  0000  MIN LENGTH FILTER SET TO 5000 PER SPEC      G62L001
002200* 06/20/88 RFD  0009  OVERLAP TEST REWRITTEN AS REJECT-IF FORM    G62L001
002300* 11/19/91 RFD  0058  PARM CARD LAYOUT MATCHES G62R002 STYLE      G62L001
002400* 02/02/94 TXB  0076  SELECTION SORT REPLACES BUBBLE - PERF       G62L001
002500* 03/21/95 RFD  0084  FILE STATUS 35 (FILE NOT FOUND) TRAPPED     G62L001
002600* 12/03/98 RFD  0103  Y2K REVIEW - NO DATE FIELDS ON THIS REPORT  G62L001
002700* 01/22/99 RFD  0103  Y2K SIGNOFF LOGGED - NO CHANGE REQUIRED     G62L001
002800* 06/14/01 TXB  0119  SELECTED-SEGMENT TABLE RAISED TO 19999      G62L001
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
003950* --- LOGICAL NAMES PARMIN AND LISTRPT ARE BOUND TO DD/FILE DEFS
003960* --- AT RUN TIME - THIS PROGRAM NEVER SEES A PHYSICAL DATA SET
004000     SELECT PARM-FILE        ASSIGN TO PARMIN
004100                             ORGANIZATION LINE SEQUENTIAL
004200                             FILE STATUS IS PARM-FS.
004300     SELECT LISTER-REPORT    ASSIGN TO LISTRPT
004400                             ORGANIZATION LINE SEQUENTIAL
004500                             FILE STATUS IS LISTER-FS.
004600**
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005050* --- ONE 80-COLUMN CARD - CHROMOSOME, THEN THE START/END RANGE,
005060* --- SAME LAYOUT THE GROUP LOADER (G62R002) USES FOR ITS PARMS
005100 FD  PARM-FILE.
005200 01  PARM-RECORD.
005300   03 PARM-CHROMOSOME-ID      PIC X(2).
005400   03 FILLER                  PIC X(1).
005500   03 PARM-RANGE-START        PIC 9(9).
005600   03 FILLER                  PIC X(1).
005700   03 PARM-RANGE-END          PIC 9(9).
005800   03 FILLER                  PIC X(58).
005900*
005950* --- STANDARD 132-COLUMN PRINT LINE, BLANK-TRIMMED ON THE WAY
005960* --- IN BY EACH WRITE-* PARAGRAPH BELOW
006000 FD  LISTER-REPORT.
006100 01  LISTER-PRINT-LINE        PIC X(132).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006450* --- MINIMUM SEGMENT LENGTH TO MAKE THE REPORT, PER SPEC
006500 01 WK-LITERALS.
006600   03 CC-MIN-LENGTH            PIC 9(9) COMP VALUE 5000.
006700   03 FILLER                     PIC X(08) VALUE SPACE.
006800*
006850* --- ONE FILE STATUS/88-PAIR PER FILE IN FILE-CONTROL ABOVE
006900 01 LS-FILE-STATUSES.
007000   03 PARM-FS                  PIC XX    VALUE '00'.
007100     88 PARM-OK                     VALUE '00'.
007200   03 LISTER-FS                PIC XX    VALUE '00'.
007300     88 LISTER-OK                   VALUE '00'.
007400   03 FILLER                     PIC X(08) VALUE SPACE.
007500*
007550* --- SUBSCRIPTS AND RUNNING TOTALS FOR THE SELECT/SORT/WRITE
007560* --- STEPS, EACH COUNT WITH A DISPLAY REDEFINITION WHERE IT
007570* --- NEEDS TO BE STRUNG INTO A PRINT LINE
007600 01 LS-COUNTERS.
007700   03 W-IDX                    PIC 9(9) COMP VALUE ZERO.
007800   03 W-BEST-IDX                PIC 9(9) COMP VALUE ZERO.
007900   03 WS-TOTAL-WRITTEN          PIC 9(9) COMP VALUE ZERO.
008000   03 WS-TOTAL-WRITTEN-N        PIC 9(9)      VALUE ZERO.
008100   03 WS-TOTAL-WRITTEN-X REDEFINES
008200      WS-TOTAL-WRITTEN-N        PIC X(9).
008300   03 WS-DISPLAY-SUB             PIC 9(9) COMP VALUE ZERO.
008400   03 WS-DISPLAY-SUB-N           PIC 9(9)      VALUE ZERO.
008500   03 WS-DISPLAY-SUB-X REDEFINES
008600      WS-DISPLAY-SUB-N           PIC X(9).
008700   03 FILLER                     PIC X(08) VALUE SPACE.
008800*
008850* --- ONE ROW PER SEGMENT THAT PASSED SELECT-ONE-SEGMENT - SORTED
008860* --- DESCENDING BY SEL-LENGTH BEFORE THE REPORT IS WRITTEN
008900 01 LS-SELECTED-AREA.
009000   03 WS-SELECTED-TOT           PIC 9(9) COMP VALUE ZERO.
009100   03 WS-SELECTED-TB.
009200     05 WS-SELECTED OCCURS 0 TO 19999
009300                    DEPENDING ON WS-SELECTED-TOT
009400                    INDEXED BY SEL-IDX.
009500       10 SEL-SEG-SUB           PIC 9(9) COMP.
009600       10 SEL-LENGTH            PIC 9(9) COMP.
009700   03 FILLER                     PIC X(08) VALUE SPACE.
009800*
009850* --- ONE-ROW SWAP BUFFER FOR SWAP-SELECTED-ROWS BELOW
009900 01 WS-HOLD-SELECTED-ROW.
010000   03 HOLD-SEL-SEG-SUB          PIC 9(9) COMP.
010100   03 HOLD-SEL-LENGTH           PIC 9(9) COMP.
010200   03 FILLER                     PIC X(08) VALUE SPACE.
010300*
010350* --- G62MPRM CARRIES THE PARM CARD ACROSS TO G62R001 ON THE
010360* --- CALL BELOW; G62MSEG IS THE SEGMENT TABLE G62R001 BUILDS;
010370* --- G62MRES IS THE RESULT/MESSAGE BLOCK G62R001 SETS ON ERROR
010400 COPY G62MPRM.
010500 COPY G62MSEG.
010600 COPY G62MRES.
010700**
010800 LOCAL-STORAGE SECTION.
010900*
011000**
011100 PROCEDURE DIVISION.
011200*
011250*----------------------------------------------------------------
011260* BEGIN - MAINLINE.  READ THE PARM CARD, LOAD THE SEGMENT TABLE
011270* VIA G62R001, THEN DRIVE THE SELECT/SORT/WRITE RANGE BELOW.  A
011280* BAD LOAD SENDS THE RUN STRAIGHT TO THE EXIT PARAGRAPH WITHOUT
011290* TOUCHING THE OUTPUT FILE ANY FURTHER.
011295*----------------------------------------------------------------
011300 BEGIN.
011400     PERFORM READ-PARM-CARD.
011500     PERFORM OPEN-LISTER-REPORT.
011600
011700     CALL 'G62R001' USING G62-PARM-AREA
011800                          G62-SEG-AREA
011900                          G62-RESULT-AREA.
012000
012100     PERFORM PRODUCE-LISTING THRU
012120             PRODUCE-LISTING-EXIT.
012900
013000     CLOSE LISTER-REPORT.
013100
013200     GOBACK.
013300
013400*
013410*----------------------------------------------------------------
013420* PRODUCE-LISTING THRU -EXIT - A BAD LOAD RESULT FROM G62R001
013430* SENDS THE RUN TO THE EXIT PARAGRAPH WITHOUT TOUCHING THE
013440* SELECT/SORT/WRITE STEPS - RAISE-LOADER-ERROR GOBACKS ON ITS
013450* OWN TODAY, BUT THE GO TO IS KEPT HERE AS THE SAME SAFETY NET
013460* THE OTHER EXIT PARAGRAPHS IN THIS SHOP CARRY.
013465*----------------------------------------------------------------
013470 PRODUCE-LISTING.
013480     IF G62-RESULT NOT EQUAL ZERO
013485        PERFORM RAISE-LOADER-ERROR
013490        GO TO PRODUCE-LISTING-EXIT
013495     END-IF.
013500
013510     PERFORM SELECT-SEGMENTS.
013520     PERFORM SORT-SELECTED-SEGMENTS.
013530     PERFORM WRITE-DETAIL-LINES.
013540     PERFORM WRITE-TRAILER.
013545*
013548 PRODUCE-LISTING-EXIT.
013549     EXIT.
013550*
013560* --- FILE STATUS OTHER THAN 00 ON EITHER THE OPEN OR THE READ IS
013570* --- FATAL - WITHOUT A GOOD PARM CARD THERE IS NO CHROMOSOME ID
013580* --- OR RANGE TO RUN THE LISTING AGAINST
013600 READ-PARM-CARD.
013700     OPEN INPUT PARM-FILE.
013720
013740     IF NOT PARM-OK
013760        PERFORM RAISE-PARM-ERROR
013780     END-IF.
013790
013800     READ PARM-FILE.
013820
013840     IF NOT PARM-OK
013860        PERFORM RAISE-PARM-ERROR
013880     END-IF.
013900     CLOSE PARM-FILE.
014000
014050     MOVE PARM-CHROMOSOME-ID OF PARM-RECORD
014100                                 TO PARM-CHROMOSOME-ID
014200                                    OF G62-PARM-AREA.
014300     MOVE PARM-RANGE-START   OF PARM-RECORD
014400                                 TO PARM-RANGE-START
014500                                    OF G62-PARM-AREA.
014600     MOVE PARM-RANGE-END     OF PARM-RECORD
014700                                 TO PARM-RANGE-END
014800                                    OF G62-PARM-AREA.
014900
015000*
015050* --- FILE STATUS OTHER THAN 00 ON THE REPORT OPEN IS FATAL
015100 OPEN-LISTER-REPORT.
015200     OPEN OUTPUT LISTER-REPORT.
015300
015400     IF NOT LISTER-OK
015500        PERFORM RAISE-REPORT-OPEN-ERROR
015600     END-IF.
015700
015800*
015850*----------------------------------------------------------------
015860* SELECT-SEGMENTS - SCAN THE FULL G62MSEG TABLE AND COPY THE
015870* SUBSCRIPT OF EACH ROW THAT PASSES THE CHROMOSOME/LENGTH/RANGE
015880* TEST INTO WS-SELECTED-TB - A SECOND, SMALLER TABLE THAT THE
015890* SORT AND WRITE STEPS BELOW WORK FROM.
015895*----------------------------------------------------------------
015900 SELECT-SEGMENTS.
016000     MOVE ZERO                   TO WS-SELECTED-TOT.
016100
016200     PERFORM SELECT-ONE-SEGMENT
016300        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-SEG-TOT.
016400*
016450* --- THREE TESTS MUST ALL HOLD - RIGHT CHROMOSOME, AT LEAST THE
016460* --- MINIMUM LENGTH, AND THE SEGMENT OVERLAPS THE PARM RANGE -
016470* --- THE OVERLAP TEST IS WRITTEN AS "REJECT IF CLEAR OF RANGE"
016480* --- RATHER THAN A POSITIVE OVERLAP FORMULA, PER CC 0009
016500 SELECT-ONE-SEGMENT.
016600     IF SEG-CHROMOSOME-ID (W-IDX)
016700           EQUAL PARM-CHROMOSOME-ID OF G62-PARM-AREA
016800        AND SEG-LENGTH (W-IDX) NOT LESS THAN CC-MIN-LENGTH
016900        AND NOT ( SEG-START-POS (W-IDX) >
017000                     PARM-RANGE-END OF G62-PARM-AREA
017100                  OR SEG-END-POS (W-IDX) <
017200                     PARM-RANGE-START OF G62-PARM-AREA )
017300        PERFORM APPEND-SELECTED-ROW
017400     END-IF.
017500
017600*
017650* --- SELECTED ROW HOLDS ONLY THE ORIGINAL SUBSCRIPT AND LENGTH -
017660* --- EVERYTHING ELSE IS FETCHED BACK FROM G62MSEG ON DEMAND
017700 APPEND-SELECTED-ROW.
017800     ADD 1                       TO WS-SELECTED-TOT.
017900     SET SEL-IDX                 TO WS-SELECTED-TOT.
018000     MOVE W-IDX                  TO SEL-SEG-SUB (SEL-IDX).
018100     MOVE SEG-LENGTH (W-IDX)     TO SEL-LENGTH (SEL-IDX).
018200
018300*
018400 SORT-SELECTED-SEGMENTS.
018500* selection sort, descending by segment length - table is small
018600* enough in practice that an in-place scan beats a merge pass.
018700     IF WS-SELECTED-TOT > 1
018800        PERFORM SORT-ONE-PASS
018900           VARYING W-IDX FROM 1 BY 1
018905           UNTIL W-IDX > WS-SELECTED-TOT - 1
019000     END-IF.
019100
019200*
019300 SORT-ONE-PASS.
019400     MOVE W-IDX               TO W-BEST-IDX.
019500     PERFORM FIND-LONGEST-FROM-HERE.
019600     IF W-BEST-IDX NOT EQUAL W-IDX
019700        PERFORM SWAP-SELECTED-ROWS
019800     END-IF.
019900*
020000 FIND-LONGEST-FROM-HERE.
020100     SET SEL-IDX                 TO W-IDX.
020200     PERFORM CHECK-ONE-ROW-FOR-LONGEST
020300        VARYING SEL-IDX FROM W-IDX BY 1
020305        UNTIL SEL-IDX > WS-SELECTED-TOT.
020400*
020500 CHECK-ONE-ROW-FOR-LONGEST.
020600     IF SEL-LENGTH (SEL-IDX) > SEL-LENGTH (W-BEST-IDX)
020700        SET W-BEST-IDX         TO SEL-IDX
020800     END-IF.
020900
021000*
021100 SWAP-SELECTED-ROWS.
021200     SET SEL-IDX                  TO W-IDX.
021300     MOVE WS-SELECTED (SEL-IDX)   TO WS-HOLD-SELECTED-ROW.
021400     SET SEL-IDX                  TO W-BEST-IDX.
021500     MOVE WS-SELECTED (SEL-IDX)   TO WS-SELECTED (W-IDX).
021600     MOVE WS-HOLD-SELECTED-ROW    TO WS-SELECTED (W-BEST-IDX).
021700
021800*
021850* --- WS-SELECTED-TB IS ALREADY SORTED LONGEST-FIRST, SO WRITING
021860* --- IT IN SUBSCRIPT ORDER PRINTS THE REPORT LONGEST FIRST
021900 WRITE-DETAIL-LINES.
022000     PERFORM WRITE-ONE-DETAIL-LINE
022100        VARYING SEL-IDX FROM 1 BY 1
022105        UNTIL SEL-IDX > WS-SELECTED-TOT.
022200
022300*
022350* --- ONE PRINT LINE PER SELECTED SEGMENT - MATCH ID, RANGE AND
022360* --- LENGTH, BRACKETED THE SAME WAY ON EVERY LINE
022400 WRITE-ONE-DETAIL-LINE.
022500     MOVE SEL-SEG-SUB (SEL-IDX)  TO WS-DISPLAY-SUB.
022600
022700     MOVE SPACE                  TO LISTER-PRINT-LINE.
022800     STRING SEG-MATCH-ID (WS-DISPLAY-SUB) DELIMITED BY SPACE
022900            ' ('                          DELIMITED BY SIZE
023000            SEG-START-POS (WS-DISPLAY-SUB) DELIMITED BY SIZE
023100            ' - '                         DELIMITED BY SIZE
023200            SEG-END-POS (WS-DISPLAY-SUB)   DELIMITED BY SIZE
023300            ') ['                         DELIMITED BY SIZE
023400            SEG-LENGTH (WS-DISPLAY-SUB)    DELIMITED BY SIZE
023500            ']'                           DELIMITED BY SIZE
023600       INTO LISTER-PRINT-LINE.
023700
023800     WRITE LISTER-PRINT-LINE.
023900     ADD 1                       TO WS-TOTAL-WRITTEN.
024000
024100*
024200 WRITE-TRAILER.
024300     MOVE SPACE                  TO LISTER-PRINT-LINE.
024400     WRITE LISTER-PRINT-LINE.
024500
024600     MOVE WS-TOTAL-WRITTEN       TO WS-TOTAL-WRITTEN-N.
024700     MOVE SPACE                  TO LISTER-PRINT-LINE.
024800     STRING 'Total number of matches = '  DELIMITED BY SIZE
024900            WS-TOTAL-WRITTEN-X             DELIMITED BY SPACE
025000       INTO LISTER-PRINT-LINE.
025100     WRITE LISTER-PRINT-LINE.
025200
025300     MOVE SPACE                  TO LISTER-PRINT-LINE.
025400     WRITE LISTER-PRINT-LINE.
025500
025600*
025700* --- RUNTIME ERRORS - THIS PROGRAM HAS NO CSV OF ITS OWN TO
025710* --- POINT AT, SO IT DISPLAYS AND GOBACKS DIRECTLY, UNLIKE THE
025720* --- RAISE-* PARAGRAPHS IN G62R001/G62R002 WHICH FILL IN
025730* --- G62-DESCRIPTION FOR A CALLER TO DISPLAY LATER.
025750* --- RETURN CODE 15 - PARM CARD WOULD NOT OPEN OR WOULD NOT READ
025760 RAISE-PARM-ERROR.
025770     DISPLAY 'G62L001 - PARM CARD OPEN/READ ERROR - FILE STATUS '
025780             PARM-FS.
025790     MOVE 15                     TO RETURN-CODE.
025795     GOBACK.
025796*
025800 RAISE-LOADER-ERROR.
025810* --- RETURN CODE 16 - SEGMENT LOADER (G62R001) FAILED
025900     DISPLAY 'G62L001 - MATCH LOADER FAILED: ' G62-DESCRIPTION.
026000     DISPLAY 'G62L001 - AT: ' G62-POSITION.
026100     MOVE 16                     TO RETURN-CODE.
026200     GOBACK.
026300
026400*
026410* --- RETURN CODE 17 - LISTER REPORT WOULD NOT OPEN
026500 RAISE-REPORT-OPEN-ERROR.
026600     DISPLAY 'G62L001 - REPORT OPEN ERROR - FILE STATUS '
026700             LISTER-FS.
026800     MOVE 17                     TO RETURN-CODE.
026900     GOBACK.
