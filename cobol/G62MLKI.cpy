000100* **++ Narrow linkage for a single groups-table lookup
000200 01 G62-LOOKUP-AREA.
000300   03 LOOKUP-CHROMOSOME-ID     PIC X(2)      VALUE SPACE.
000400   03 LOOKUP-START-POS         PIC 9(9)      VALUE ZERO.
000500   03 LOOKUP-END-POS           PIC 9(9)      VALUE ZERO.
000600   03 LOOKUP-LABEL             PIC X(80)     VALUE SPACE.
000700   03 FILLER                   PIC X(08)     VALUE SPACE.
