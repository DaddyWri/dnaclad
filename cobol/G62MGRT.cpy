000100* **++ Named groups reference table
000200* One row per entry on the groups CSV, keyed by chromosome plus
000300* start/end position.  Loaded once by G62R002 and searched by
000400* G62R002 again on LOOKUP requests from the grouper report.
000500 01 G62-GRT-AREA.
000600   03 G62-GRT-TOT                  PIC 9(9) COMP VALUE ZERO.
000700   03 G62-GRT-TB.
000800     05 G62-GRT OCCURS 0 TO 1999
000900                DEPENDING ON G62-GRT-TOT.
001000       10 GRT-GROUP-ID             PIC X(16).
001100       10 GRT-GROUP-DESCRIPTION    PIC X(60).
001200       10 GRT-CHROMOSOME-ID        PIC X(2).
001300       10 GRT-START-POS            PIC 9(9).
001400       10 GRT-END-POS              PIC 9(9).
001500       10 FILLER                   PIC X(09).
