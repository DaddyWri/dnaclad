000100* **++ Result / description / position linkage area
000200* Shape recreated from the field names used throughout this
000300* suite's predecessor utility - non-zero G62-RESULT means the
000400* run aborts, G62-DESCRIPTION carries the message and
000500* G62-POSITION cites the input line or key that caused it.
000600 01 G62-RESULT-AREA.
000700   03 G62-RESULT                PIC 9(2)      VALUE ZERO.
000800   03 G62-DESCRIPTION           PIC X(80)     VALUE SPACE.
000900   03 G62-POSITION              PIC X(50)     VALUE SPACE.
001000   03 FILLER                    PIC X(08)     VALUE SPACE.
