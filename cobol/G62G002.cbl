      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. G62G002.
000400 AUTHOR.     T-BRENNAN.
000500 INSTALLATION. GENEALOGY SVCS DP CENTER.
000600 DATE-WRITTEN. 07/25/88.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* G62G002
001200* Decompose subprogram.  Given one group-work-table subscript,
001300* looks for a clean split point among its member segments.  Every
001310* member's own start and its end-plus-one are candidate points
001320* (less the ones that just restate the group's own start/end), and
001330* each candidate is scored by the longest member that lands on it,
001340* not by how many members fall cleanly to one side.  If the best
001350* score clears the bar (within 99 PCT of the best found) we break
001600* the group into a LEFT and a RIGHT subgroup, dropping whichever
001700* members straddle the split.  Each side is pushed back onto this
001800* program's own pending list and re-examined the same way, so the
001900* caller gets back a flat table of final, non-overlapping clades
002000* without ever having to CALL this program recursively - COBOL
002100* gives us no clean way to do that, so we keep our own stack.
002200*----------------------------------------------------------------
002300* CHANGE LOG
002400*----------------------------------------------------------------
002500* 07/25/88 TXB  0000  NEW PROGRAM - GROUP DECOMPOSE ENGINE        G62G002
002600* 08/01/88 TXB  0000  PENDING-SUBSCRIPT STACK REPLACES CALL RECUR G62G002
002700* 08/15/88 TXB  0013  BRIDGE TABLE REPOINT ON SPLIT - SEE G62MBRS G62G002
002800* 02/20/89 RFD  0033  SCORE THRESHOLD SET TO 99 PCT OF BEST SPLIT G62G002
002900* 11/19/91 RFD  0058  DEDUP PASS ADDED FOR REPEATED FINAL BOUNDS  G62G002
003000* 06/03/92 TXB  0063  STRADDLING MEMBERS DROPPED, NOT REASSIGNED  G62G002
003100* 03/21/95 RFD  0084  ARTICULATE ENTRY POINT SPLIT OUT OF DECOMP  G62G002
003200* 12/03/98 RFD  0103  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM G62G002
003300* 01/22/99 RFD  0103  Y2K SIGNOFF LOGGED - NO CHANGE REQUIRED     G62G002
003400* 06/14/01 TXB  0119  PENDING STACK RAISED TO 9999 ENTRIES        G62G002
003500* 03/11/03 JKL  0143  EVERY CANDIDATE W/IN 99 PCT OF BEST KEPT,    G62G002
003600* 03/11/03 JKL  0143  NOT JUST THE SINGLE HIGHEST-SCORING ONE     G62G002
003700* 03/11/03 JKL  0143  THRESHOLD FIXED - WAS 99 PCT OF MEMBER      G62G002
003800* 03/11/03 JKL  0143  COUNT, NOW CORRECTLY 99 PCT OF BEST SCORE   G62G002
003900* 03/18/03 JKL  0145  SPLIT NOW ADDS NEW BRIDGE ROWS INSTEAD OF   G62G002
004000* 03/18/03 JKL  0145  REPOINTING - LETS EACH SELECTED POINT TRY  G62G002
004100* 03/18/03 JKL  0145  THE FULL ORIGINAL MEMBERSHIP IN TURN       G62G002
004110* 09/12/06 MPK  0162  CANDIDATES WERE SCORED BY CROSS-COUNT OFF  G62G002
004120* 09/12/06 MPK  0162  THE MEMBER END ONLY - STDS AUDIT FOUND THIS G62G002
004130* 09/12/06 MPK  0162  MISSES START-CLUSTERED SPLITS.  REWRITTEN  G62G002
004140* 09/12/06 MPK  0162  TO SCORE EVERY MEMBER START AND END-PLUS-1 G62G002
004150* 09/12/06 MPK  0162  BY LONGEST CONTRIBUTING MEMBER, PER SPEC.  G62G002
004160* 04/30/07 JKL  0171  REQUEST DISPATCH PULLED OUT OF BEGIN INTO  G62G002
004170* 04/30/07 JKL  0171  ITS OWN PERFORM-THRU RANGE PER STDS REVIEW G62G002
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000**
005100 DATA DIVISION.
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 01 WK-LITERALS.
005600   03 CC-NINETY-NINE            PIC 9(3) COMP VALUE 99.
005700   03 CC-ONE-HUNDRED            PIC 9(3) COMP VALUE 100.
005800   03 FILLER                     PIC X(08) VALUE SPACE.
005900*
005950* --- STACK OF GROUP-LIST SUBSCRIPTS STILL WAITING TO BE TESTED
005960* --- FOR A FURTHER SPLIT - DECOMPOSE-GROUP SEEDS IT WITH THE ONE
005970* --- TARGET GROUP, EACH SPLIT THAT SUCCEEDS PUSHES ITS TWO HALVES
005980* --- BACK ON, AND THE RUN ENDS WHEN THE STACK EMPTIES
006000 01 LS-PENDING-AREA.
006100   03 WS-PENDING-TOP            PIC 9(9) COMP VALUE ZERO.
006200   03 WS-PENDING-TB.
006300     05 WS-PENDING OCCURS 0 TO 9999
006400                   DEPENDING ON WS-PENDING-TOP
006500                   INDEXED BY PND-IDX.
006600       10 PND-GRL-SUB             PIC 9(9) COMP.
006700   03 FILLER                     PIC X(08) VALUE SPACE.
006800*
006900 01 LS-MEMBER-AREA.
007000   03 WS-MEMBER-TOT              PIC 9(9) COMP VALUE ZERO.
007100   03 WS-MEMBER-TB.
007200     05 WS-MEMBER OCCURS 0 TO 19999
007300                  DEPENDING ON WS-MEMBER-TOT
007400                  INDEXED BY MBR-IDX.
007500       10 MBR-BRS-SUB              PIC 9(9) COMP.
007600       10 MBR-START-POS            PIC 9(9) COMP.
007700       10 MBR-END-POS              PIC 9(9) COMP.
007750       10 MBR-LENGTH               PIC 9(9) COMP.
007800   03 FILLER                     PIC X(08) VALUE SPACE.
007900*
008000 01 LS-CANDIDATE-AREA.
008100   03 WS-BEST-SCORE              PIC 9(9) COMP VALUE ZERO.
008200   03 WS-THRESHOLD-SCORE          PIC 9(9) COMP VALUE ZERO.
008300   03 WS-BEST-BOUNDARY            PIC 9(9) COMP VALUE ZERO.
008400   03 WS-BOUNDARY-FOUND-SW        PIC X(1) VALUE 'N'.
008500     88 BOUNDARY-WAS-FOUND              VALUE 'Y'.
008600     88 BOUNDARY-NOT-FOUND              VALUE 'N'.
008700   03 FILLER                     PIC X(08) VALUE SPACE.
008800*
008900* --- ONE ROW PER DISTINCT CANDIDATE POINT SCORED THIS CALL - A
008950* --- MEMBER CONTRIBUTES ITS START AND ITS END-PLUS-ONE, SO THE
008970* --- TABLE IS SIZED AT TWICE THE MEMBER BOUND - SORTED DESCENDING
008980* --- BY SCORE, THEN FILTERED DOWN TO WS-SELECTED-TB
009100 01 LS-CANDIDATE-LIST-AREA.
009200   03 WS-CAND-TOT               PIC 9(9) COMP VALUE ZERO.
009300   03 WS-CAND-TB.
009400     05 WS-CAND OCCURS 0 TO 39999
009500                DEPENDING ON WS-CAND-TOT
009600                INDEXED BY CAND-IDX.
009700       10 CAND-BOUNDARY           PIC 9(9) COMP.
009800       10 CAND-SCORE              PIC 9(9) COMP.
009900   03 FILLER                     PIC X(08) VALUE SPACE.
010000*
010100 01 WS-HOLD-CAND-ROW.
010200   03 HOLD-CAND-BOUNDARY          PIC 9(9) COMP.
010300   03 HOLD-CAND-SCORE             PIC 9(9) COMP.
010400   03 FILLER                     PIC X(08) VALUE SPACE.
010500*
010600* --- EVERY CANDIDATE WITHIN 99 PCT (TRUNCATED) OF THE BEST SCORE -
010700* --- POP-AND-PROCESS-PENDING SPLITS THE GROUP AT EACH ONE IN TURN
010800 01 LS-SELECTED-AREA.
010900   03 WS-SELECTED-TOT            PIC 9(9) COMP VALUE ZERO.
011000   03 WS-SELECTED-TB.
011100     05 WS-SELECTED OCCURS 0 TO 39999
011200                    DEPENDING ON WS-SELECTED-TOT
011300                    INDEXED BY SEL-IDX.
011400       10 SEL-BOUNDARY            PIC 9(9) COMP.
011500   03 FILLER                     PIC X(08) VALUE SPACE.
011600*
011700 01 LS-COUNTERS.
011800   03 W-IDX                      PIC 9(9) COMP VALUE ZERO.
011900   03 W-JDX                      PIC 9(9) COMP VALUE ZERO.
012000   03 WS-CAND-POINT               PIC 9(9) COMP VALUE ZERO.
012050   03 WS-CAND-LEN                 PIC 9(9) COMP VALUE ZERO.
012070   03 WS-GRP-END-PLUS-1           PIC 9(9) COMP VALUE ZERO.
012090   03 WS-CAND-FOUND-SW            PIC X(1) VALUE 'N'.
012093     88 CAND-POINT-FOUND                VALUE 'Y'.
012096     88 CAND-POINT-NOT-FOUND            VALUE 'N'.
012200   03 WS-LEFT-SUB                 PIC 9(9) COMP VALUE ZERO.
012300   03 WS-RIGHT-SUB                PIC 9(9) COMP VALUE ZERO.
012400   03 WS-LEFT-COUNT               PIC 9(9) COMP VALUE ZERO.
012500   03 WS-RIGHT-COUNT              PIC 9(9) COMP VALUE ZERO.
012600   03 WS-NEW-BRS-SUB              PIC 9(9) COMP VALUE ZERO.
012700   03 WS-THIS-GRL-SUB             PIC 9(9) COMP VALUE ZERO.
012800   03 WS-THIS-GRL-SUB-N           PIC 9(9)      VALUE ZERO.
012900   03 WS-THIS-GRL-SUB-X REDEFINES
013000      WS-THIS-GRL-SUB-N           PIC X(9).
013100   03 FILLER                     PIC X(08) VALUE SPACE.
013200*
013210* --- WS-LEFT-SUB/WS-RIGHT-SUB ARE THE TWO NEW GRL-TB ROWS A SPLIT
013220* --- APPENDS; WS-THIS-GRL-SUB-X REDEFINES THE NUMERIC SUBSCRIPT SO
013230* --- RAISE-INVALID-REQUEST CAN STRING IT INTO G62-POSITION BELOW
013400**
013500 LOCAL-STORAGE SECTION.
013600*
013700**
013800 LINKAGE SECTION.
013850 COPY G62MREQ.
013900 COPY G62MGRL.
014000 COPY G62MBRS.
014100 COPY G62MSEG.
014200 COPY G62MRES.
014300**
014400 PROCEDURE DIVISION USING G62-REQUEST-AREA
014500                          G62-GRL-AREA
014600                          G62-BRS-AREA
014700                          G62-SEG-AREA
014800                          G62-RESULT-AREA.
014900*
015000 BEGIN.
015100     MOVE ZERO                   TO G62-RESULT.
015200     MOVE SPACE                  TO G62-DESCRIPTION
015300                                     G62-POSITION.
015400
015450     PERFORM DISPATCH-ONE-REQUEST THRU
015470             DISPATCH-ONE-REQUEST-EXIT.
015480
017000     GOBACK.
017100
017150*
017160*----------------------------------------------------------------
017170* DISPATCH-ONE-REQUEST THRU -EXIT - TWO REQUEST MODES, SELECTED
017180* BY THE CALLER THROUGH G62MREQ.  AN UNRECOGNIZED MODE FALLS
017190* TO RAISE-INVALID-REQUEST, WHICH SETS G62-RESULT AND FALLS
017195* STRAIGHT THROUGH TO THE EXIT PARAGRAPH.
017198*----------------------------------------------------------------
017200 DISPATCH-ONE-REQUEST.
017250     EVALUATE TRUE
017300        WHEN DECOMPOSE-REQUESTED
017320           PERFORM DECOMPOSE-GROUP
017340        WHEN ARTICULATE-REQUESTED
017360           MOVE TARGET-GRL-SUB      TO WS-THIS-GRL-SUB
017380           PERFORM FIND-ARTICULATION-POINT
017400           IF BOUNDARY-WAS-FOUND
017420              MOVE WS-BEST-BOUNDARY TO ARTICULATION-POINT
017440           ELSE
017460              MOVE ZERO              TO ARTICULATION-POINT
017480           END-IF
017500        WHEN OTHER
017520           PERFORM RAISE-INVALID-REQUEST
017540     END-EVALUATE.
017550*
017560 DISPATCH-ONE-REQUEST-EXIT.
017570     EXIT.
017580*
017585* --- DRIVE THE PENDING STACK UNTIL EVERY GROUP IS EITHER SPLIT
017588* --- CLEAN OR MARKED AS A FINAL, NON-DECOMPOSABLE OUTPUT GROUP
017592 DECOMPOSE-GROUP.
017600     MOVE ZERO                   TO WS-PENDING-TOP.
017700     ADD 1                       TO WS-PENDING-TOP.
017800     SET PND-IDX                 TO WS-PENDING-TOP.
017900     MOVE TARGET-GRL-SUB         TO PND-GRL-SUB (PND-IDX).
018000
018100     PERFORM POP-AND-PROCESS-PENDING
018200        UNTIL WS-PENDING-TOP EQUAL ZERO.
018300*
018400 POP-AND-PROCESS-PENDING.
018500     SET PND-IDX               TO WS-PENDING-TOP.
018600     MOVE PND-GRL-SUB (PND-IDX) TO WS-THIS-GRL-SUB.
018700     SUBTRACT 1                 FROM WS-PENDING-TOP.
018800
018900     PERFORM FIND-ARTICULATION-POINT.
019000     IF BOUNDARY-WAS-FOUND
019100        PERFORM SPLIT-AT-ONE-SELECTED-POINT
019200           VARYING SEL-IDX FROM 1 BY 1
019205           UNTIL SEL-IDX > WS-SELECTED-TOT
019300     ELSE
019400        SET GRL-IS-OUTPUT (WS-THIS-GRL-SUB) TO TRUE
019500     END-IF.
019600
019700     PERFORM DEDUP-RESULT-GROUPS.
019800
019900*
020000* --- LOAD THIS GROUP'S MEMBERS, SCORE EVERY CANDIDATE SPLIT POINT
020100* --- AND KEEP EVERY ONE THAT TIES THE BEST SCORE WITHIN 99 PCT
020200* --- (TRUNCATED) - NOT JUST THE SINGLE HIGHEST SCORER.  A SPLIT
020300* --- ONLY COUNTS AS A TRUE ARTICULATION POINT WHEN ITS SCORE
020400* --- CLEARS THAT BAR - OTHERWISE TOO MANY SEGMENTS STRADDLE IT
020500 FIND-ARTICULATION-POINT.
020600     SET BOUNDARY-NOT-FOUND      TO TRUE.
020700     MOVE ZERO                   TO WS-BEST-SCORE
020800                                     WS-BEST-BOUNDARY
020900                                     WS-CAND-TOT
021000                                     WS-SELECTED-TOT.
021100     PERFORM LOAD-MEMBER-LIST.
021150     ADD GRL-END-POS (WS-THIS-GRL-SUB), 1
021155        GIVING WS-GRP-END-PLUS-1.
021200
021300     IF WS-MEMBER-TOT > 1
021400        PERFORM SCORE-CANDIDATE-BOUNDARY
021500           VARYING MBR-IDX FROM 1 BY 1
021505           UNTIL MBR-IDX > WS-MEMBER-TOT
021600
021700        IF WS-BEST-SCORE > ZERO
021800           MULTIPLY WS-BEST-SCORE BY CC-NINETY-NINE
021900              GIVING WS-THRESHOLD-SCORE
022000           DIVIDE WS-THRESHOLD-SCORE BY CC-ONE-HUNDRED
022100              GIVING WS-THRESHOLD-SCORE
022200
022300           PERFORM SORT-CANDIDATES-BY-SCORE
022400           PERFORM SELECT-ONE-CANDIDATE-IF-STRONG
022500              VARYING CAND-IDX FROM 1 BY 1
022505              UNTIL CAND-IDX > WS-CAND-TOT
022600        END-IF
022700
022800        IF WS-SELECTED-TOT > ZERO
022900           SET BOUNDARY-WAS-FOUND  TO TRUE
023000        END-IF
023100     END-IF.
023200
023300*
023320* --- WS-MEMBER-LIST IS REBUILT FRESH EVERY CALL - ONE ROW PER
023340* --- G62MBRS ENTRY THAT BELONGS TO WS-THIS-GRL-SUB, CARRYING ITS
023360* --- OWN START/END/LENGTH SO THE SCORING BELOW NEVER RE-TOUCHES
023380* --- G62MSEG OR G62MBRS DIRECTLY
023400 LOAD-MEMBER-LIST.
023500     MOVE ZERO                   TO WS-MEMBER-TOT.
023600
023700     PERFORM LOAD-ONE-MEMBER-IF-MATCH
023800        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-BRS-TOT.
023900*
024000 LOAD-ONE-MEMBER-IF-MATCH.
024100     IF BRS-GRL-SUB (W-IDX) EQUAL WS-THIS-GRL-SUB
024200        ADD 1                  TO WS-MEMBER-TOT
024300        SET MBR-IDX             TO WS-MEMBER-TOT
024400        SET SEG-IDX             TO BRS-SEG-SUB (W-IDX)
024500        MOVE W-IDX              TO MBR-BRS-SUB (MBR-IDX)
024600        MOVE SEG-START-POS (SEG-IDX)
024700                                TO MBR-START-POS (MBR-IDX)
024800        MOVE SEG-END-POS (SEG-IDX)
024900                                TO MBR-END-POS (MBR-IDX)
024950        SUBTRACT MBR-START-POS (MBR-IDX)
024960                FROM MBR-END-POS (MBR-IDX)
024970               GIVING MBR-LENGTH (MBR-IDX)
025000     END-IF.
025100
025200*
025300* --- EACH MEMBER CONTRIBUTES UP TO TWO CANDIDATE SPLIT POINTS -
025320* --- ITS OWN START (UNLESS IT EQUALS THE GROUP'S START) AND ITS
025340* --- END PLUS ONE (UNLESS IT EQUALS THE GROUP'S END PLUS ONE) -
025360* --- PER THE GENEALOGY STDS GROUPER SPEC, REQUEST 0143 REWRITE.
025380* --- A CANDIDATE'S SCORE IS THE LONGEST MEMBER LANDING ON IT -
025400* --- A REPEAT VISIT TO THE SAME POINT ONLY RAISES THE HIGH MARK
025500 SCORE-CANDIDATE-BOUNDARY.
025600     PERFORM ADD-START-CANDIDATE-IF-VALID.
025700     PERFORM ADD-END-CANDIDATE-IF-VALID.
025750*
025800 ADD-START-CANDIDATE-IF-VALID.
025850     IF MBR-START-POS (MBR-IDX) NOT EQUAL
025860                      GRL-START-POS (WS-THIS-GRL-SUB)
025870        MOVE MBR-START-POS (MBR-IDX)     TO WS-CAND-POINT
025880        MOVE MBR-LENGTH (MBR-IDX)        TO WS-CAND-LEN
025890        PERFORM RECORD-CANDIDATE-POINT
025900     END-IF.
025950*
026000 ADD-END-CANDIDATE-IF-VALID.
026050     ADD MBR-END-POS (MBR-IDX), 1        GIVING WS-CAND-POINT.
026100     IF WS-CAND-POINT NOT EQUAL WS-GRP-END-PLUS-1
026200        MOVE MBR-LENGTH (MBR-IDX)        TO WS-CAND-LEN
026300        PERFORM RECORD-CANDIDATE-POINT
026400     END-IF.
026450*
026500* --- DEDUP-AND-APPEND BY POINT VALUE - SAME SCAN/APPEND IDIOM AS
026550* --- CHECK-DUPLICATE-KEY / APPEND-GROUP-ROW IN G62R002 - A POINT
026600* --- SEEN AGAIN JUST RAISES ITS ROW'S SCORE WHEN THE NEW LENGTH
026650* --- IS BIGGER THAN WHAT IS ALREADY POSTED THERE
026700 RECORD-CANDIDATE-POINT.
026750     SET CAND-POINT-NOT-FOUND            TO TRUE.
026800     PERFORM CHECK-ONE-CAND-ROW-FOR-POINT
026805        VARYING CAND-IDX FROM 1 BY 1
026810        UNTIL CAND-IDX > WS-CAND-TOT.
026850     IF CAND-POINT-NOT-FOUND
026900        ADD 1                            TO WS-CAND-TOT
026950        SET CAND-IDX                      TO WS-CAND-TOT
027000        MOVE WS-CAND-POINT          TO CAND-BOUNDARY (CAND-IDX)
027050        MOVE WS-CAND-LEN                  TO CAND-SCORE (CAND-IDX)
027100        IF WS-CAND-LEN > WS-BEST-SCORE
027150           MOVE WS-CAND-LEN                TO WS-BEST-SCORE
027200           MOVE WS-CAND-POINT              TO WS-BEST-BOUNDARY
027250        END-IF
027300     END-IF.
027350*
027400 CHECK-ONE-CAND-ROW-FOR-POINT.
027450     IF CAND-BOUNDARY (CAND-IDX) EQUAL WS-CAND-POINT
027500        SET CAND-POINT-FOUND              TO TRUE
027550        IF WS-CAND-LEN > CAND-SCORE (CAND-IDX)
027600           MOVE WS-CAND-LEN          TO CAND-SCORE (CAND-IDX)
027650        END-IF
027700        IF CAND-SCORE (CAND-IDX) > WS-BEST-SCORE
027750           MOVE CAND-SCORE (CAND-IDX)       TO WS-BEST-SCORE
027800           MOVE WS-CAND-POINT                TO WS-BEST-BOUNDARY
027850        END-IF
027900        SET CAND-IDX                        TO WS-CAND-TOT
027950     END-IF.
027980*
027990* --- SELECTION SORT, DESCENDING BY SCORE - SAME STYLE AS
028000* --- SORT-TOPLEVEL-BY-SPAN IN G62G001
028100 SORT-CANDIDATES-BY-SCORE.
028200     IF WS-CAND-TOT > 1
028300        PERFORM SORT-ONE-CANDIDATE-PASS
028400           VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > WS-CAND-TOT - 1
028500     END-IF.
028600*
028700 SORT-ONE-CANDIDATE-PASS.
028800     MOVE W-IDX                 TO W-JDX.
028900     PERFORM FIND-BEST-CANDIDATE-FROM-HERE.
029000     IF W-JDX NOT EQUAL W-IDX
029100        PERFORM SWAP-CANDIDATE-ROWS
029200     END-IF.
029300*
029400 FIND-BEST-CANDIDATE-FROM-HERE.
029500     SET CAND-IDX                TO W-IDX.
029600     PERFORM CHECK-ONE-CANDIDATE-FOR-BEST
029700        VARYING CAND-IDX FROM W-IDX BY 1
029705        UNTIL CAND-IDX > WS-CAND-TOT.
029800*
029900 CHECK-ONE-CANDIDATE-FOR-BEST.
030000     IF CAND-SCORE (CAND-IDX) > CAND-SCORE (W-JDX)
030100        SET W-JDX                TO CAND-IDX
030200     END-IF.
030300*
030400 SWAP-CANDIDATE-ROWS.
030500     SET CAND-IDX                 TO W-IDX.
030600     MOVE WS-CAND (CAND-IDX)      TO WS-HOLD-CAND-ROW.
030700     SET CAND-IDX                 TO W-JDX.
030800     MOVE WS-CAND (CAND-IDX)      TO WS-CAND (W-IDX).
030900     MOVE WS-HOLD-CAND-ROW        TO WS-CAND (W-JDX).
031000*
031100* --- KEEP EVERY CANDIDATE WITHIN 99 PCT (TRUNCATED) OF THE BEST
031200* --- SCORE - NOT JUST THE SINGLE BEST ONE
031300 SELECT-ONE-CANDIDATE-IF-STRONG.
031400     IF CAND-SCORE (CAND-IDX) NOT LESS THAN WS-THRESHOLD-SCORE
031500        ADD 1                    TO WS-SELECTED-TOT
031600        SET SEL-IDX               TO WS-SELECTED-TOT
031700        MOVE CAND-BOUNDARY (CAND-IDX)
031800                                  TO SEL-BOUNDARY (SEL-IDX)
031900     END-IF.
032000*
032100* --- EVERY SELECTED ARTICULATION POINT IS TRIED IN TURN AGAINST
032200* --- THE SAME ORIGINAL MEMBERSHIP - THE GROUP IS NOT CONSUMED
032300* --- BY THE FIRST SPLIT, SO A NEAR-TIED POINT GETS ITS OWN SHOT
032400 SPLIT-AT-ONE-SELECTED-POINT.
032500     MOVE SEL-BOUNDARY (SEL-IDX)  TO WS-BEST-BOUNDARY.
032600     PERFORM SPLIT-AT-BOUNDARY.
032700*
032800* --- SPLIT THE GROUP'S MEMBERS INTO LEFT/RIGHT OF THE BOUNDARY,
032900* --- DROPPING ANY MEMBER THAT STRADDLES IT, THEN PUSH EACH SIDE
033000 SPLIT-AT-BOUNDARY.
033100     MOVE ZERO                   TO WS-LEFT-COUNT
033200                                     WS-RIGHT-COUNT.
033300
033400     ADD 1                       TO G62-GRL-TOT.
033500     MOVE G62-GRL-TOT            TO WS-LEFT-SUB.
033600     ADD 1                       TO G62-GRL-TOT.
033700     MOVE G62-GRL-TOT            TO WS-RIGHT-SUB.
033800
033900     MOVE GRL-CHROMOSOME-ID (WS-THIS-GRL-SUB)
034000                          TO GRL-CHROMOSOME-ID (WS-LEFT-SUB).
034100     MOVE GRL-CHROMOSOME-ID (WS-THIS-GRL-SUB)
034200                          TO GRL-CHROMOSOME-ID (WS-RIGHT-SUB).
034300     SET GRL-LIVE (WS-LEFT-SUB)    TO TRUE.
034400     SET GRL-LIVE (WS-RIGHT-SUB)   TO TRUE.
034500     SET GRL-NOT-OUTPUT (WS-LEFT-SUB)  TO TRUE.
034600     SET GRL-NOT-OUTPUT (WS-RIGHT-SUB) TO TRUE.
034700     MOVE 99999999                TO GRL-START-POS (WS-LEFT-SUB).
034800     MOVE 99999999                TO GRL-START-POS (WS-RIGHT-SUB).
034900     MOVE ZERO                    TO GRL-END-POS (WS-LEFT-SUB).
035000     MOVE ZERO                    TO GRL-END-POS (WS-RIGHT-SUB).
035100
035200     PERFORM ASSIGN-ONE-MEMBER-TO-SIDE
035300        VARYING MBR-IDX FROM 1 BY 1 UNTIL MBR-IDX > WS-MEMBER-TOT.
035400
035500     SET GRL-MERGED-OUT (WS-THIS-GRL-SUB) TO TRUE.
035600
035700     IF WS-LEFT-COUNT > ZERO
035800        PERFORM PUSH-PENDING-LEFT
035900     END-IF.
036000     IF WS-RIGHT-COUNT > ZERO
036100        PERFORM PUSH-PENDING-RIGHT
036200     END-IF.
036300
036400*
036500* --- BOUNDARY IS THE LITERAL SPEC POINT P - LEFT TAKES END < P,
036520* --- RIGHT TAKES START >= P, STRADDLERS ARE DROPPED BY NEITHER IF
036540 ASSIGN-ONE-MEMBER-TO-SIDE.
036600     IF MBR-END-POS (MBR-IDX) < WS-BEST-BOUNDARY
036700        PERFORM ASSIGN-MEMBER-LEFT
036800     ELSE
036900        IF MBR-START-POS (MBR-IDX) NOT LESS THAN WS-BEST-BOUNDARY
037000           PERFORM ASSIGN-MEMBER-RIGHT
037100        END-IF
037200     END-IF.
037300*
037400 ASSIGN-MEMBER-LEFT.
037500     ADD 1                        TO G62-BRS-TOT.
037600     MOVE G62-BRS-TOT              TO WS-NEW-BRS-SUB.
037700     MOVE WS-LEFT-SUB             TO BRS-GRL-SUB (WS-NEW-BRS-SUB).
037800     MOVE BRS-SEG-SUB (MBR-BRS-SUB (MBR-IDX))
037900                                  TO BRS-SEG-SUB (WS-NEW-BRS-SUB).
038000     ADD 1                        TO WS-LEFT-COUNT.
038100     IF MBR-START-POS (MBR-IDX) < GRL-START-POS (WS-LEFT-SUB)
038200        MOVE MBR-START-POS (MBR-IDX)
038300                                TO GRL-START-POS (WS-LEFT-SUB)
038400     END-IF.
038500     IF MBR-END-POS (MBR-IDX) > GRL-END-POS (WS-LEFT-SUB)
038600        MOVE MBR-END-POS (MBR-IDX)
038700                                TO GRL-END-POS (WS-LEFT-SUB)
038800     END-IF.
038900
039000*
039100 ASSIGN-MEMBER-RIGHT.
039200     ADD 1                        TO G62-BRS-TOT.
039300     MOVE G62-BRS-TOT              TO WS-NEW-BRS-SUB.
039400     MOVE WS-RIGHT-SUB            TO BRS-GRL-SUB (WS-NEW-BRS-SUB).
039500     MOVE BRS-SEG-SUB (MBR-BRS-SUB (MBR-IDX))
039600                                  TO BRS-SEG-SUB (WS-NEW-BRS-SUB).
039700     ADD 1                        TO WS-RIGHT-COUNT.
039800     IF MBR-START-POS (MBR-IDX) < GRL-START-POS (WS-RIGHT-SUB)
039900        MOVE MBR-START-POS (MBR-IDX)
040000                                TO GRL-START-POS (WS-RIGHT-SUB)
040100     END-IF.
040200     IF MBR-END-POS (MBR-IDX) > GRL-END-POS (WS-RIGHT-SUB)
040300        MOVE MBR-END-POS (MBR-IDX)
040400                                TO GRL-END-POS (WS-RIGHT-SUB)
040500     END-IF.
040600
040700*
040720* --- GRL-SPAN IS RECOMPUTED HERE, NOT CARRIED FROM THE PARENT -
040740* --- THE LEFT HALF'S OWN START/END BOUNDS SHRANK DURING THE SPLIT
040760* --- SO ITS SPAN HAS TO BE TAKEN FRESH BEFORE IT GOES ON THE STACK
040800 PUSH-PENDING-LEFT.
040900     SUBTRACT GRL-START-POS (WS-LEFT-SUB)
041000        FROM GRL-END-POS (WS-LEFT-SUB)
041100            GIVING GRL-SPAN (WS-LEFT-SUB).
041200     ADD 1                        TO WS-PENDING-TOP.
041300     SET PND-IDX                  TO WS-PENDING-TOP.
041400     MOVE WS-LEFT-SUB              TO PND-GRL-SUB (PND-IDX).
041500
041600*
041700 PUSH-PENDING-RIGHT.
041800     SUBTRACT GRL-START-POS (WS-RIGHT-SUB)
041900        FROM GRL-END-POS (WS-RIGHT-SUB)
042000            GIVING GRL-SPAN (WS-RIGHT-SUB).
042100     ADD 1                        TO WS-PENDING-TOP.
042200     SET PND-IDX                  TO WS-PENDING-TOP.
042300     MOVE WS-RIGHT-SUB             TO PND-GRL-SUB (PND-IDX).
042400
042500*
042600* --- TWO DECOMPOSE PATHS CAN LAND ON THE SAME FINAL BOUNDS -
042700* --- KEEP THE FIRST ONE MARKED OUTPUT, DROP ANY LATER DUPLICATE
042800 DEDUP-RESULT-GROUPS.
042900     PERFORM SCAN-ONE-GROUP-FOR-DUP
043000        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRL-TOT.
043100*
043200 SCAN-ONE-GROUP-FOR-DUP.
043300     IF GRL-IS-OUTPUT (W-IDX)
043400        PERFORM SCAN-ONE-PARTNER-FOR-DUP
043500           VARYING W-JDX FROM W-IDX + 1 BY 1
043505           UNTIL W-JDX > G62-GRL-TOT
043600     END-IF.
043700*
043800 SCAN-ONE-PARTNER-FOR-DUP.
043900     IF GRL-IS-OUTPUT (W-JDX)
044000        AND GRL-CHROMOSOME-ID (W-JDX)
044100               EQUAL GRL-CHROMOSOME-ID (W-IDX)
044200        AND GRL-START-POS (W-JDX)
044300               EQUAL GRL-START-POS (W-IDX)
044400        AND GRL-END-POS (W-JDX)
044500               EQUAL GRL-END-POS (W-IDX)
044600        SET GRL-NOT-OUTPUT (W-JDX) TO TRUE
044700     END-IF.
044800
044900*
045000* --- INPUT ERRORS ---
045020* --- RESULT 41 - THE REQUEST SWITCH IN G62MREQ WAS NEITHER
045040* --- DECOMPOSE-REQUESTED NOR ARTICULATE-REQUESTED WHEN THIS
045060* --- PROGRAM WAS CALLED
045100 RAISE-INVALID-REQUEST.
045200     MOVE 41                      TO G62-RESULT.
045300     MOVE 'INVALID REQUEST MODE PASSED TO G62G002'
045400                                   TO G62-DESCRIPTION.
045500     MOVE TARGET-GRL-SUB          TO WS-THIS-GRL-SUB-N.
045600     STRING 'GROUP SUBSCRIPT '      DELIMITED BY SIZE
045700            WS-THIS-GRL-SUB-X       DELIMITED BY SIZE
045800       INTO G62-POSITION.
