000100* **++ Run parameters passed into the two report mainlines
000200* Match and groups CSV files are always assigned to the fixed
000300* ddnames MATCHIN/GROUPIN - only the lister's chromosome/range
000400* selection travels as a parameter.
000500 01 G62-PARM-AREA.
000600   03 PARM-CHROMOSOME-ID       PIC X(2)      VALUE SPACE.
000700   03 PARM-RANGE-START         PIC 9(9)      VALUE ZERO.
000800   03 PARM-RANGE-END           PIC 9(9)      VALUE ZERO.
000900   03 FILLER                   PIC X(07).
