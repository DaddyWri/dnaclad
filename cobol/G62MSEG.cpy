000100* **++ Chromosome match segment table
000200* Holds every segment read off the match CSV, keyed by its
000300* position in the table (no record key - match-id repeats once
000400* per segment the same as it does on the input file).
000500 01 G62-SEG-AREA.
000600   03 G62-SEG-TOT                  PIC 9(9) COMP VALUE ZERO.
000700   03 G62-SEG-TB.
000800     05 G62-SEG OCCURS 0 TO 19999
000900                DEPENDING ON G62-SEG-TOT
001000                INDEXED BY SEG-IDX.
001100       10 SEG-MATCH-ID             PIC X(40).
001200       10 SEG-CHROMOSOME-ID        PIC X(2).
001300       10 SEG-START-POS            PIC 9(9).
001400       10 SEG-END-POS              PIC 9(9).
001500       10 SEG-LENGTH               PIC 9(9).
001600       10 SEG-CENTIMORGANS         PIC 9(4)V99.
001700       10 SEG-CM-PARTS REDEFINES SEG-CENTIMORGANS.
001800         15 SEG-CM-WHOLE           PIC 9(4).
001900         15 SEG-CM-FRAC            PIC 9(2).
002000       10 SEG-SNP-COUNT            PIC 9(7).
002100       10 FILLER                   PIC X(10).
