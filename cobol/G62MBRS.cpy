000100* **++ Group / segment membership bridge table
000200* A segment belongs to whichever group row its BRS-GRL-SUB
000300* points at; when two groups merge the surviving group's
000400* subscript is written back over every bridge row that pointed
000500* at the group folded away.
000600 01 G62-BRS-AREA.
000700   03 G62-BRS-TOT                  PIC 9(9) COMP VALUE ZERO.
000800   03 G62-BRS-TB.
000900     05 G62-BRS OCCURS 0 TO 29999
001000                DEPENDING ON G62-BRS-TOT.
001100       10 BRS-GRL-SUB              PIC 9(9) COMP.
001200       10 BRS-SEG-SUB              PIC 9(9) COMP.
001300       10 FILLER                   PIC X(08).
