      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. G62G001.
000400 AUTHOR.     R-DIETZ.
000500 INSTALLATION. GENEALOGY SVCS DP CENTER.
000600 DATE-WRITTEN. 07/18/88.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* G62G001
001200* Segment grouper mainline.  Loads every match segment and the
001300* named-groups reference, folds overlapping segments on the same
001400* chromosome into one group apiece, then hands each resulting
001500* top-level group to G62G002 to see whether it splits cleanly
001600* into smaller clades.  Prints one header line per final group
001700* (with its reference label when one matches) followed by its
001800* member segments, longest group first.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 07/18/88 RFD  0000  NEW PROGRAM - SEGMENT GROUPER MAINLINE      G62G001
002300* 07/25/88 RFD  0000  REGROUP PASS LOOPS UNTIL NO MERGE OCCURS    G62G001
002400* 08/15/88 TXB  0013  BRIDGE TABLE ADDED - SEE G62MBRS            G62G001
002500* 02/14/89 RFD  0031  GROUP SPAN RECOMPUTED AFTER EVERY MERGE     G62G001
002600* 11/19/91 RFD  0058  DECOMPOSE CALL MADE PER TOP-LEVEL GROUP     G62G001
002700* 06/03/92 TXB  0063  GROUPS SORTED DESCENDING BY SPAN ON OUTPUT  G62G001
002800* 03/21/95 RFD  0084  FILE STATUS 35 (FILE NOT FOUND) TRAPPED     G62G001
002900* 12/03/98 RFD  0103  Y2K REVIEW - NO DATE FIELDS ON THIS REPORT  G62G001
003000* 01/22/99 RFD  0103  Y2K SIGNOFF LOGGED - NO CHANGE REQUIRED     G62G001
003100* 06/14/01 TXB  0119  GROUP WORK TABLE RAISED TO 9999 ENTRIES     G62G001
003200* 02/11/03 JKL  0141  HEADER NOW SHOWS CHROM/START/END W/ LABEL   G62G001
003300* 02/11/03 JKL  0141  MEMBER LINE NOW SHOWS SEGMENT LENGTH        G62G001
003400* 02/18/03 JKL  0142  OUTPUT LIST REBUILT+RESORTED AFTER DECOMP   G62G001
003500* 02/18/03 JKL  0142  GROUP MEMBERS NOW SORTED DESC BY LENGTH     G62G001
003600* 03/04/03 JKL  0144  DROPPED UNSPEC'D MATCH-COUNT TRAILER LINE   G62G001
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004750* --- LOGICAL NAME GRPRPT IS BOUND TO A DD/FILE DEF AT RUN TIME
004800     SELECT GROUPER-REPORT   ASSIGN TO GRPRPT
004900                             ORGANIZATION LINE SEQUENTIAL
005000                             FILE STATUS IS GROUPER-FS.
005100**
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005550* --- STANDARD 132-COLUMN PRINT LINE, SAME WIDTH AS G62L001'S
005600 FD  GROUPER-REPORT.
005700 01  GROUPER-PRINT-LINE        PIC X(132).
005800*
005900 WORKING-STORAGE SECTION.
006000*
006050* --- GROUPER-REPORT HAS NO EOF CONDITION OF ITS OWN - IT IS
006060* --- WRITE-ONLY, SO THERE IS NO EOF 88-LEVEL HERE
006100 01 LS-FILE-STATUSES.
006200   03 GROUPER-FS               PIC XX    VALUE '00'.
006300     88 GROUPER-OK                 VALUE '00'.
006400   03 FILLER                    PIC X(08) VALUE SPACE.
006500*
006550* --- SUBSCRIPTS AND RUNNING TOTALS SHARED ACROSS THE BUILD/
006560* --- REGROUP/DECOMPOSE/WRITE PARAGRAPHS BELOW
006600 01 LS-COUNTERS.
006700   03 W-IDX                    PIC 9(9) COMP VALUE ZERO.
006800   03 W-JDX                    PIC 9(9) COMP VALUE ZERO.
006900   03 WS-MERGE-COUNT            PIC 9(9) COMP VALUE ZERO.
007000   03 WS-MERGE-COUNT-N          PIC 9(9)      VALUE ZERO.
007100   03 WS-MERGE-COUNT-X REDEFINES
007200      WS-MERGE-COUNT-N          PIC X(9).
007300   03 WS-GROUP-TOTAL            PIC 9(9) COMP VALUE ZERO.
007400   03 WS-GROUP-TOTAL-N          PIC 9(9)      VALUE ZERO.
007500   03 WS-GROUP-TOTAL-X REDEFINES
007600      WS-GROUP-TOTAL-N          PIC X(9).
007700   03 WS-BRS-SUB                PIC 9(9) COMP VALUE ZERO.
007800   03 FILLER                    PIC X(08) VALUE SPACE.
007900*
007950* --- ONE ROW PER GROUP BEING PRINTED THIS PASS - BUILT TWICE:
007960* --- ONCE PER SURVIVING TOP-LEVEL GROUP BEFORE DECOMPOSE RUNS,
007970* --- THEN REBUILT FROM THE OUTPUT-FLAGGED ROWS AFTERWARD
008000 01 LS-TOPLEVEL-AREA.
008100   03 WS-TOPLEVEL-TOT           PIC 9(9) COMP VALUE ZERO.
008200   03 WS-TOPLEVEL-TB.
008300     05 WS-TOPLEVEL OCCURS 0 TO 9999
008400                    DEPENDING ON WS-TOPLEVEL-TOT
008500                    INDEXED BY TOP-IDX.
008600       10 TOP-GRL-SUB            PIC 9(9) COMP.
008700       10 TOP-SPAN                PIC 9(9) COMP.
008800   03 FILLER                     PIC X(08) VALUE SPACE.
008900*
008950* --- ONE-ROW SWAP BUFFER FOR SWAP-TOPLEVEL-ROWS BELOW
009000 01 WS-HOLD-TOPLEVEL-ROW.
009100   03 HOLD-TOP-GRL-SUB           PIC 9(9) COMP.
009200   03 HOLD-TOP-SPAN              PIC 9(9) COMP.
009300   03 FILLER                     PIC X(08) VALUE SPACE.
009400*
009450* --- NON-ZERO WHEN GROUPS-OVERLAP FOUND AN OVERLAP
009500 01 WS-HOLD-GROUP-SUB            PIC 9(9) COMP VALUE ZERO.
009600*
009650* --- GROUP SUBSCRIPT CURRENTLY BEING PRINTED BY WRITE-REPORT
009700 01 WS-CURRENT-GRL-SUB           PIC 9(9) COMP VALUE ZERO.
009800*
009900* --- ONE ROW PER MEMBER OF THE GROUP CURRENTLY BEING PRINTED,
010000* --- REBUILT AND LENGTH-SORTED EVERY TIME WRITE-MEMBER-LINES RUNS
010100 01 LS-GROUPMEM-AREA.
010200   03 WS-GROUPMEM-TOT            PIC 9(9) COMP VALUE ZERO.
010300   03 WS-GROUPMEM-TB.
010400     05 WS-GROUPMEM OCCURS 0 TO 29999
010500                    DEPENDING ON WS-GROUPMEM-TOT
010600                    INDEXED BY GM-IDX.
010700       10 GM-SEG-SUB              PIC 9(9) COMP.
010800       10 GM-LENGTH                PIC 9(9) COMP.
010900   03 FILLER                     PIC X(08) VALUE SPACE.
011000*
011050* --- ONE-ROW SWAP BUFFER FOR SWAP-GROUPMEM-ROWS BELOW
011100 01 WS-HOLD-GROUPMEM-ROW.
011200   03 HOLD-GM-SEG-SUB             PIC 9(9) COMP.
011300   03 HOLD-GM-LENGTH               PIC 9(9) COMP.
011400   03 FILLER                     PIC X(08) VALUE SPACE.
011500*
011550* --- G62MSEG IS THE SEGMENT TABLE BUILT BY G62R001; G62MGRT IS
011560* --- THE NAMED-GROUPS TABLE BUILT BY G62R002; G62MGRL/G62MBRS
011570* --- ARE THIS PROGRAM'S OWN WORKING GROUP/BRIDGE TABLES, SHARED
011580* --- WITH G62G002 ON THE DECOMPOSE CALL; G62MREQ/G62MLKI CARRY
011590* --- THE DECOMPOSE AND LOOKUP REQUESTS OUT TO G62R002/G62G002
011600 COPY G62MPRM.
011700 COPY G62MSEG.
011800 COPY G62MGRT.
011900 COPY G62MGRL.
012000 COPY G62MBRS.
012100 COPY G62MREQ.
012200 COPY G62MLKI.
012300 COPY G62MRES.
012400**
012500 LOCAL-STORAGE SECTION.
012600*
012700**
012800 PROCEDURE DIVISION.
012900*
012950*----------------------------------------------------------------
012960* BEGIN - MAINLINE.  OPEN THE REPORT, LOAD SEGMENTS AND NAMED
012970* GROUPS, THEN DRIVE THE BUILD/REGROUP/DECOMPOSE/WRITE RANGE
012980* BELOW.  A FAILED LOADER CALL GOES STRAIGHT TO THE EXIT
012990* PARAGRAPH WITHOUT TOUCHING THE GROUP TABLES ANY FURTHER.
012995*----------------------------------------------------------------
013000 BEGIN.
013100     MOVE SPACE                  TO G62-PARM-AREA.
013200     MOVE ZERO                   TO PARM-RANGE-START
013300                                     PARM-RANGE-END.
013400
013500     PERFORM OPEN-GROUPER-REPORT.
013600
013700     CALL 'G62R001' USING G62-PARM-AREA
013800                          G62-SEG-AREA
013900                          G62-RESULT-AREA.
014000     IF G62-RESULT NOT EQUAL ZERO
014100        PERFORM RAISE-LOADER-ERROR
014150        GO TO BUILD-AND-WRITE-REPORT-EXIT
014200     END-IF.
014300
014400     MOVE SPACE                  TO G62-REQUEST.
014500     MOVE 'L'                    TO REQUEST-BEHAVIOR.
014600     CALL 'G62R002' USING G62-PARM-AREA
014700                          G62-GRT-AREA
014800                          G62-REQUEST-AREA
014900                          G62-LOOKUP-AREA
015000                          G62-RESULT-AREA.
015100     IF G62-RESULT NOT EQUAL ZERO
015200        PERFORM RAISE-LOADER-ERROR
015250        GO TO BUILD-AND-WRITE-REPORT-EXIT
015300     END-IF.
015350
015360     PERFORM BUILD-AND-WRITE-REPORT THRU
015370             BUILD-AND-WRITE-REPORT-EXIT.
015380
015390     CLOSE GROUPER-REPORT.
015395
015397     GOBACK.
015398*
015399*----------------------------------------------------------------
015400* BUILD-AND-WRITE-REPORT THRU -EXIT - THE FULL GROUP/REGROUP/
015410* DECOMPOSE/WRITE PIPELINE, AS ONE RANGE SO BEGIN'S TWO LOADER
015420* CHECKS ABOVE CAN JUMP PAST ALL OF IT WITH ONE GO TO.
015430*----------------------------------------------------------------
015440 BUILD-AND-WRITE-REPORT.
015500     PERFORM BUILD-INITIAL-GROUPS.
015600     PERFORM REGROUP-UNTIL-STABLE.
015700     PERFORM BUILD-TOPLEVEL-LIST.
015800     PERFORM SORT-TOPLEVEL-BY-SPAN.
015900     PERFORM DECOMPOSE-TOP-GROUPS.
016000     PERFORM BUILD-OUTPUT-LIST.
016100     PERFORM SORT-TOPLEVEL-BY-SPAN.
016200     PERFORM WRITE-REPORT.
016300     PERFORM WRITE-TRAILER.
016400*
016450 BUILD-AND-WRITE-REPORT-EXIT.
016480     EXIT.
016500*
016900*
017000 OPEN-GROUPER-REPORT.
017100     OPEN OUTPUT GROUPER-REPORT.
017200
017300     IF NOT GROUPER-OK
017400        PERFORM RAISE-REPORT-OPEN-ERROR
017500     END-IF.
017600
017700*
017800* --- BUILD ONE GROUP PER SEGMENT, ONE BRIDGE ROW EACH ---
017900 BUILD-INITIAL-GROUPS.
018000     MOVE ZERO                   TO G62-GRL-TOT
018100                                     G62-BRS-TOT.
018200
018300     PERFORM BUILD-ONE-INITIAL-GROUP
018400        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-SEG-TOT.
018500*
018600 BUILD-ONE-INITIAL-GROUP.
018700     ADD 1                      TO G62-GRL-TOT.
018800     SET GRL-IDX                TO G62-GRL-TOT.
018900     MOVE SEG-CHROMOSOME-ID (W-IDX)
019000                                TO GRL-CHROMOSOME-ID (GRL-IDX).
019100     MOVE SEG-START-POS (W-IDX) TO GRL-START-POS (GRL-IDX).
019200     MOVE SEG-END-POS (W-IDX)   TO GRL-END-POS (GRL-IDX).
019300     MOVE SEG-LENGTH (W-IDX)    TO GRL-SPAN (GRL-IDX).
019400     SET GRL-LIVE (GRL-IDX)     TO TRUE.
019500     SET GRL-NOT-OUTPUT (GRL-IDX) TO TRUE.
019600
019700     ADD 1                      TO G62-BRS-TOT.
019800     MOVE G62-GRL-TOT           TO BRS-GRL-SUB (G62-BRS-TOT).
019900     MOVE W-IDX                 TO BRS-SEG-SUB (G62-BRS-TOT).
020000
020100*
020200* --- ITERATE THE REGROUP PASS UNTIL A FULL PASS MAKES NO MERGE
020300* --- THIS IS THE "ITERATIVE REGROUP" CALLED FOR BY THE SPEC
020400 REGROUP-UNTIL-STABLE.
020500     MOVE 1                      TO WS-MERGE-COUNT.
020600     PERFORM REGROUP-PASS
020700     UNTIL WS-MERGE-COUNT EQUAL ZERO.
020800
020900*
021000 REGROUP-PASS.
021100     MOVE ZERO                   TO WS-MERGE-COUNT.
021200
021300     PERFORM SCAN-GROUP-FOR-MERGE
021400        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRL-TOT.
021500*
021600 SCAN-GROUP-FOR-MERGE.
021700     IF GRL-LIVE (W-IDX)
021800        PERFORM SCAN-PARTNER-FOR-MERGE
021900           VARYING W-JDX FROM W-IDX + 1 BY 1
021905           UNTIL W-JDX > G62-GRL-TOT
022000     END-IF.
022100*
022200 SCAN-PARTNER-FOR-MERGE.
022300     IF GRL-LIVE (W-JDX)
022400        PERFORM GROUPS-OVERLAP
022500        IF WS-HOLD-GROUP-SUB EQUAL 1
022600           PERFORM MERGE-TWO-GROUPS
022700           ADD 1            TO WS-MERGE-COUNT
022800        END-IF
022900     END-IF.
023000
023100*
023200* --- SETS WS-HOLD-GROUP-SUB TO 1 WHEN W-IDX AND W-JDX OVERLAP
023300 GROUPS-OVERLAP.
023400     MOVE ZERO                   TO WS-HOLD-GROUP-SUB.
023500
023600     IF GRL-CHROMOSOME-ID (W-IDX) EQUAL GRL-CHROMOSOME-ID (W-JDX)
023700        AND NOT ( GRL-START-POS (W-IDX) > GRL-END-POS (W-JDX)
023800               OR GRL-END-POS (W-IDX) < GRL-START-POS (W-JDX) )
023900        MOVE 1                   TO WS-HOLD-GROUP-SUB
024000     END-IF.
024100
024200*
024300* --- FOLDS GROUP W-JDX INTO GROUP W-IDX, REPOINTS THE BRIDGE
024400 MERGE-TWO-GROUPS.
024500     IF GRL-START-POS (W-JDX) < GRL-START-POS (W-IDX)
024600        MOVE GRL-START-POS (W-JDX)  TO GRL-START-POS (W-IDX)
024700     END-IF.
024800     IF GRL-END-POS (W-JDX) > GRL-END-POS (W-IDX)
024900        MOVE GRL-END-POS (W-JDX)    TO GRL-END-POS (W-IDX)
025000     END-IF.
025100     SUBTRACT GRL-START-POS (W-IDX) FROM GRL-END-POS (W-IDX)
025200                                     GIVING GRL-SPAN (W-IDX).
025300
025400     SET GRL-MERGED-OUT (W-JDX)   TO TRUE.
025500
025600     PERFORM REPOINT-ONE-BRIDGE-ROW
025700        VARYING WS-BRS-SUB FROM 1 BY 1
025705        UNTIL WS-BRS-SUB > G62-BRS-TOT.
025800*
025900 REPOINT-ONE-BRIDGE-ROW.
026000     IF BRS-GRL-SUB (WS-BRS-SUB) EQUAL W-JDX
026100        MOVE W-IDX              TO BRS-GRL-SUB (WS-BRS-SUB)
026200     END-IF.
026300
026400*
026500 BUILD-TOPLEVEL-LIST.
026600     MOVE ZERO                   TO WS-TOPLEVEL-TOT.
026700
026800     PERFORM BUILD-ONE-TOPLEVEL-ROW
026900        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRL-TOT.
027000*
027100 BUILD-ONE-TOPLEVEL-ROW.
027200     IF GRL-LIVE (W-IDX)
027300        ADD 1                   TO WS-TOPLEVEL-TOT
027400        SET TOP-IDX              TO WS-TOPLEVEL-TOT
027500        MOVE W-IDX               TO TOP-GRL-SUB (TOP-IDX)
027600        MOVE GRL-SPAN (W-IDX)    TO TOP-SPAN (TOP-IDX)
027700     END-IF.
027800
027900*
028000* --- SELECTION SORT, DESCENDING BY SPAN - SAME STYLE AS G62L001
028100 SORT-TOPLEVEL-BY-SPAN.
028200     IF WS-TOPLEVEL-TOT > 1
028300        PERFORM SORT-ONE-TOPLEVEL-PASS
028400           VARYING W-IDX FROM 1 BY 1
028405           UNTIL W-IDX > WS-TOPLEVEL-TOT - 1
028500     END-IF.
028600*
028700 SORT-ONE-TOPLEVEL-PASS.
028800     MOVE W-IDX                TO W-JDX.
028900     PERFORM FIND-WIDEST-FROM-HERE.
029000     IF W-JDX NOT EQUAL W-IDX
029100        PERFORM SWAP-TOPLEVEL-ROWS
029200     END-IF.
029300*
029400*
029500 FIND-WIDEST-FROM-HERE.
029600     SET TOP-IDX                 TO W-IDX.
029700     PERFORM CHECK-ONE-ROW-FOR-WIDEST
029800        VARYING TOP-IDX FROM W-IDX BY 1
029805        UNTIL TOP-IDX > WS-TOPLEVEL-TOT.
029900*
030000 CHECK-ONE-ROW-FOR-WIDEST.
030100     IF TOP-SPAN (TOP-IDX) > TOP-SPAN (W-JDX)
030200        SET W-JDX                TO TOP-IDX
030300     END-IF.
030400
030500*
030600 SWAP-TOPLEVEL-ROWS.
030700     SET TOP-IDX                  TO W-IDX.
030800     MOVE WS-TOPLEVEL (TOP-IDX)   TO WS-HOLD-TOPLEVEL-ROW.
030900     SET TOP-IDX                  TO W-JDX.
031000     MOVE WS-TOPLEVEL (TOP-IDX)   TO WS-TOPLEVEL (W-IDX).
031100     MOVE WS-HOLD-TOPLEVEL-ROW    TO WS-TOPLEVEL (W-JDX).
031200
031300*
031400* --- HAND EACH TOP-LEVEL GROUP TO THE DECOMPOSE SUBPROGRAM
031500 DECOMPOSE-TOP-GROUPS.
031600     PERFORM DECOMPOSE-ONE-TOP-GROUP
031700        VARYING TOP-IDX FROM 1 BY 1
031705        UNTIL TOP-IDX > WS-TOPLEVEL-TOT.
031800*
031900* --- DECOMPOSE LEAVES G62-GRL HOLDING THE ORIGINAL TOP-LEVEL ROWS
032000* --- PLUS EVERY SPLIT ROW IT ADDED - REBUILD WS-TOPLEVEL-TB FROM
032100* --- ONLY THE ROWS FLAGGED OUTPUT SO THE FINAL REPORT CAN BE
032200* --- RESORTED BY SPAN ACROSS THE WHOLE SET, NOT JUST WITHIN ONE
032300* --- ORIGINAL TOP-LEVEL GROUP
032400 BUILD-OUTPUT-LIST.
032500     MOVE ZERO                  TO WS-TOPLEVEL-TOT.
032600
032700     PERFORM BUILD-ONE-OUTPUT-ROW
032800        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRL-TOT.
032900*
033000 BUILD-ONE-OUTPUT-ROW.
033100     IF GRL-IS-OUTPUT (W-IDX)
033200        ADD 1                   TO WS-TOPLEVEL-TOT
033300        SET TOP-IDX              TO WS-TOPLEVEL-TOT
033400        MOVE W-IDX               TO TOP-GRL-SUB (TOP-IDX)
033500        MOVE GRL-SPAN (W-IDX)    TO TOP-SPAN (TOP-IDX)
033600     END-IF.
033700*
033800 DECOMPOSE-ONE-TOP-GROUP.
033900     MOVE SPACE                 TO G62-REQUEST.
034000     MOVE 'D'                   TO REQUEST-BEHAVIOR.
034100     MOVE TOP-GRL-SUB (TOP-IDX) TO TARGET-GRL-SUB.
034200     MOVE ZERO                  TO ARTICULATION-POINT.
034300
034400     CALL 'G62G002' USING G62-REQUEST-AREA
034500                          G62-GRL-AREA
034600                          G62-BRS-AREA
034700                          G62-SEG-AREA
034800                          G62-RESULT-AREA.
034900
035000     IF G62-RESULT NOT EQUAL ZERO
035100        PERFORM RAISE-DECOMPOSE-ERROR
035200     END-IF.
035300
035400*
035500* --- PRINT EVERY GROUP THE DECOMPOSE PASS MARKED AS OUTPUT -
035600* --- WS-TOPLEVEL-TB WAS REBUILT FROM THE OUTPUT-FLAGGED ROWS AND
035700* --- RESORTED DESCENDING BY SPAN (BUILD-OUTPUT-LIST/
035800* --- SORT-TOPLEVEL-BY-SPAN) BEFORE THIS PARAGRAPH RUNS, SO THE
035900* --- CONTROL BREAK ON GROUP FALLS OUT OF A PLAIN TABLE SCAN
036000 WRITE-REPORT.
036100     PERFORM WRITE-ONE-GROUP-FROM-LIST
036200        VARYING TOP-IDX FROM 1 BY 1
036205        UNTIL TOP-IDX > WS-TOPLEVEL-TOT.
036300*
036400 WRITE-ONE-GROUP-FROM-LIST.
036500     MOVE TOP-GRL-SUB (TOP-IDX)  TO WS-CURRENT-GRL-SUB.
036600     ADD 1                       TO WS-GROUP-TOTAL.
036700     PERFORM WRITE-GROUP-HEADER.
036800     PERFORM WRITE-MEMBER-LINES.
036900
037000*
037100 WRITE-GROUP-HEADER.
037200     MOVE GRL-CHROMOSOME-ID (WS-CURRENT-GRL-SUB)
037300                                    TO LOOKUP-CHROMOSOME-ID.
037400     MOVE GRL-START-POS (WS-CURRENT-GRL-SUB)
037500                                    TO LOOKUP-START-POS.
037600     MOVE GRL-END-POS (WS-CURRENT-GRL-SUB)
037700                                    TO LOOKUP-END-POS.
037800     MOVE SPACE                     TO LOOKUP-LABEL.
037900
038000     MOVE SPACE                     TO G62-REQUEST.
038100     MOVE 'K'                       TO REQUEST-BEHAVIOR.
038200     CALL 'G62R002' USING G62-PARM-AREA
038300                          G62-GRT-AREA
038400                          G62-REQUEST-AREA
038500                          G62-LOOKUP-AREA
038600                          G62-RESULT-AREA.
038700
038750* --- HEADER LINE CARRIES THE CHROMOSOME/RANGE AND THE NAMED-
038760* --- GROUP LABEL, IF THIS SPAN MATCHES A ROW ON THE GROUPS CSV
038800     MOVE SPACE                     TO GROUPER-PRINT-LINE.
038900     STRING 'GROUP - '              DELIMITED BY SIZE
039000            LOOKUP-CHROMOSOME-ID    DELIMITED BY SIZE
039100            ' ('                    DELIMITED BY SIZE
039200            LOOKUP-START-POS        DELIMITED BY SIZE
039300            ' - '                   DELIMITED BY SIZE
039400            LOOKUP-END-POS          DELIMITED BY SIZE
039500            ') '                    DELIMITED BY SIZE
039600            LOOKUP-LABEL            DELIMITED BY SPACE
039700       INTO GROUPER-PRINT-LINE.
039800     WRITE GROUPER-PRINT-LINE.
039900*
040000* --- BUILD THIS GROUP'S MEMBER LIST AND SORT IT DESCENDING BY
040100* --- SEGMENT LENGTH BEFORE PRINTING - SAME SELECTION SORT STYLE
040200* --- AS SORT-TOPLEVEL-BY-SPAN ABOVE
040300 WRITE-MEMBER-LINES.
040400     PERFORM BUILD-GROUPMEM-LIST.
040500     PERFORM SORT-GROUPMEM-BY-LENGTH.
040600     PERFORM WRITE-ONE-MEMBER-LINE
040700        VARYING GM-IDX FROM 1 BY 1 UNTIL GM-IDX > WS-GROUPMEM-TOT.
040800*
040900 BUILD-GROUPMEM-LIST.
041000     MOVE ZERO                   TO WS-GROUPMEM-TOT.
041100
041200     PERFORM BUILD-ONE-GROUPMEM-IF-MATCH
041300        VARYING WS-BRS-SUB FROM 1 BY 1
041305        UNTIL WS-BRS-SUB > G62-BRS-TOT.
041400*
041500 BUILD-ONE-GROUPMEM-IF-MATCH.
041600     IF BRS-GRL-SUB (WS-BRS-SUB) EQUAL WS-CURRENT-GRL-SUB
041700        ADD 1                    TO WS-GROUPMEM-TOT
041800        SET GM-IDX                TO WS-GROUPMEM-TOT
041900        MOVE BRS-SEG-SUB (WS-BRS-SUB)
042000                                  TO GM-SEG-SUB (GM-IDX)
042100        SET SEG-IDX               TO GM-SEG-SUB (GM-IDX)
042200        MOVE SEG-LENGTH (SEG-IDX) TO GM-LENGTH (GM-IDX)
042300     END-IF.
042400*
042500 SORT-GROUPMEM-BY-LENGTH.
042600     IF WS-GROUPMEM-TOT > 1
042700        PERFORM SORT-ONE-GROUPMEM-PASS
042800           VARYING W-IDX FROM 1 BY 1
042805           UNTIL W-IDX > WS-GROUPMEM-TOT - 1
042900     END-IF.
043000*
043100 SORT-ONE-GROUPMEM-PASS.
043200     MOVE W-IDX                 TO W-JDX.
043300     PERFORM FIND-LONGEST-GROUPMEM-FROM-HERE.
043400     IF W-JDX NOT EQUAL W-IDX
043500        PERFORM SWAP-GROUPMEM-ROWS
043600     END-IF.
043700*
043800 FIND-LONGEST-GROUPMEM-FROM-HERE.
043900     SET GM-IDX                  TO W-IDX.
044000     PERFORM CHECK-ONE-GROUPMEM-FOR-LONGEST
044100        VARYING GM-IDX FROM W-IDX BY 1
044105        UNTIL GM-IDX > WS-GROUPMEM-TOT.
044200*
044300 CHECK-ONE-GROUPMEM-FOR-LONGEST.
044400     IF GM-LENGTH (GM-IDX) > GM-LENGTH (W-JDX)
044500        SET W-JDX                 TO GM-IDX
044600     END-IF.
044700*
044800 SWAP-GROUPMEM-ROWS.
044900     SET GM-IDX                   TO W-IDX.
045000     MOVE WS-GROUPMEM (GM-IDX)    TO WS-HOLD-GROUPMEM-ROW.
045100     SET GM-IDX                   TO W-JDX.
045200     MOVE WS-GROUPMEM (GM-IDX)    TO WS-GROUPMEM (W-IDX).
045300     MOVE WS-HOLD-GROUPMEM-ROW    TO WS-GROUPMEM (W-JDX).
045400*
045500*
045600 WRITE-ONE-MEMBER-LINE.
045700     SET SEG-IDX                    TO GM-SEG-SUB (GM-IDX).
045800     MOVE SPACE                     TO GROUPER-PRINT-LINE.
045900     STRING '    '                  DELIMITED BY SIZE
046000            SEG-MATCH-ID (SEG-IDX)  DELIMITED BY SPACE
046100            ' ('                    DELIMITED BY SIZE
046200            SEG-START-POS (SEG-IDX) DELIMITED BY SIZE
046300            ' - '                   DELIMITED BY SIZE
046400            SEG-END-POS (SEG-IDX)   DELIMITED BY SIZE
046500            ') ['                   DELIMITED BY SIZE
046600            SEG-LENGTH (SEG-IDX)    DELIMITED BY SIZE
046700            ']'                     DELIMITED BY SIZE
046800       INTO GROUPER-PRINT-LINE.
046900     WRITE GROUPER-PRINT-LINE.
047000
047100*
047200 WRITE-TRAILER.
047300     MOVE SPACE                     TO GROUPER-PRINT-LINE.
047400     WRITE GROUPER-PRINT-LINE.
047500
047600     MOVE WS-GROUP-TOTAL            TO WS-GROUP-TOTAL-N.
047700     MOVE SPACE                     TO GROUPER-PRINT-LINE.
047800     STRING 'Total number of groups = '   DELIMITED BY SIZE
047900            WS-GROUP-TOTAL-X               DELIMITED BY SPACE
048000       INTO GROUPER-PRINT-LINE.
048100     WRITE GROUPER-PRINT-LINE.
048200
048300*
048400* --- RUNTIME ERRORS - NO FIELD TO POINT AT, SO EACH OF THESE
048410* --- DISPLAYS AND GOBACKS DIRECTLY RATHER THAN FILLING IN A
048420* --- RESULT BLOCK FOR A CALLER TO HANDLE
048430* --- RETURN CODE 16 - A LOADER (G62R001/G62R002) CALL FAILED
048500 RAISE-LOADER-ERROR.
048600     DISPLAY 'G62G001 - LOADER FAILED: ' G62-DESCRIPTION.
048700     DISPLAY 'G62G001 - AT: ' G62-POSITION.
048800     MOVE 16                        TO RETURN-CODE.
048900     GOBACK.
049000
049100*
049150* --- RETURN CODE 18 - THE G62G002 DECOMPOSE CALL FAILED
049200 RAISE-DECOMPOSE-ERROR.
049300     DISPLAY 'G62G001 - DECOMPOSE FAILED: ' G62-DESCRIPTION.
049400     DISPLAY 'G62G001 - AT: ' G62-POSITION.
049500     MOVE 18                        TO RETURN-CODE.
049600     GOBACK.
049700
049800*
049850* --- RETURN CODE 17 - GROUPER REPORT WOULD NOT OPEN
049900 RAISE-REPORT-OPEN-ERROR.
050000     DISPLAY 'G62G001 - REPORT OPEN ERROR - FILE STATUS '
050100             GROUPER-FS.
050200     MOVE 17                        TO RETURN-CODE.
050300     GOBACK.
