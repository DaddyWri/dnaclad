      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. G62R001.
000400 AUTHOR.     T-BRENNAN.
000500 INSTALLATION. GENEALOGY SVCS DP CENTER.
000600 DATE-WRITTEN. 04/11/88.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* G62R001
001200* Reads the chromosome-match CSV extract and builds the
001300* in-memory segment table (G62MSEG) used by both the segment
001400* lister and the segment grouper mainlines.
001410*
001420* EACH INPUT LINE IS ONE REPORTED MATCH SEGMENT BETWEEN TWO
001430* PEOPLE ON ONE CHROMOSOME.  THE SEVEN COMMA FIELDS ARE PERSON,
001440* MATCH-ID, CHROMOSOME, START POSITION, END POSITION, SHARED
001450* CENTIMORGANS (A DECIMAL, 2 PLACES) AND SNP COUNT.  THIS LOAD
001460* PROGRAM DOES NOT FILTER OR SORT ANYTHING - EVERY WELL-FORMED
001470* LINE BECOMES ONE SEG-IDX ROW IN G62MSEG, IN FILE ORDER, FOR THE
001480* LISTER (G62L001) AND THE GROUPER FAMILY TO WORK FROM LATER.
001490* A MALFORMED LINE (WRONG FIELD COUNT, A NON-NUMERIC COLUMN) IS A
001495* FATAL LOAD ERROR - G62-RESULT AND G62-DESCRIPTION COME BACK SET
001497* AND THE CALLER IS EXPECTED TO ABORT THE RUN, NOT SKIP THE LINE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 04/11/88 TXB  0000  NEW PROGRAM FOR MATCH-SEGMENT EXTRACT LOAD  G62R001
001900* 04/18/88 TXB  0000  ADD FIELD COUNT CHECK PER REQUEST OF QA     G62R001
002000* 09/02/88 TXB  0012  DERIVE SEGMENT LENGTH ON LOAD, NOT ON READ  G62R001
002100* 02/14/89 RFD  0031  CENTIMORGAN DECIMAL SPLIT - SEE CC 0031     G62R001
002150* 06/19/89 RFD  0031  FRACTION PART IS TRUNCATED, NEVER ROUNDED - G62R001
002160* 06/19/89 RFD  0031  MATCHES THE GENETICS LAB'S OWN EXTRACT      G62R001
002200* 07/30/90 TXB  0047  WIDEN MATCH-ID TO 40 PER VENDOR FILE CHANGE G62R001
002300* 11/19/91 RFD  0058  SKIP-HEADER-LINE MADE ITS OWN PARAGRAPH     G62R001
002350* 02/03/92 TXB  0058  HEADER SKIP NOW COUNTS AS LINE 1, SO ERROR  G62R001
002360* 02/03/92 TXB  0058  MESSAGES POINT AT THE RIGHT DATA LINE       G62R001
002400* 05/06/93 TXB  0070  NUMVAL-VALID CLASS TEST ON ALL NUMERIC COLS G62R001
002450* 05/06/93 TXB  0070  INCLUDING BOTH HALVES OF THE CM SPLIT       G62R001
002500* 03/21/95 RFD  0084  FILE STATUS 35 (FILE NOT FOUND) TRAPPED     G62R001
002600* 08/09/96 TXB  0091  RAISE-* PARAGRAPHS SPLIT OUT OF MAINLINE    G62R001
002650* 08/09/96 TXB  0091  SO BEGIN READS TOP TO BOTTOM LIKE A RECIPE  G62R001
002700* 12/03/98 RFD  0103  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  G62R001
002800* 01/22/99 RFD  0103  Y2K SIGNOFF LOGGED - NO CHANGE REQUIRED     G62R001
002900* 06/14/01 TXB  0119  MAX TABLE SIZE RAISED TO 19999 SEGMENTS     G62R001
002950* 09/12/06 MPK  0162  PROCESS-ONE-SEGMENT-LINE REWORKED AS A      G62R001
002960* 09/12/06 MPK  0162  PARAGRAPH RANGE W/ GO TO -EXIT, PER STDS    G62R001
002970* 09/12/06 MPK  0162  AUDIT ON EOF/ERROR LOOP EXITS THIS YEAR     G62R001
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800* class to validate split CSV columns before numeric MOVE
003900     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004250* --- LOGICAL NAME MATCHIN IS BOUND TO A DD/FILE DEF AT RUN TIME -
004260* --- THIS PROGRAM NEVER SEES THE PHYSICAL DATA SET NAME
004300     SELECT MATCH-CSV-FILE   ASSIGN TO MATCHIN
004400                             ORGANIZATION LINE SEQUENTIAL
004500                             FILE STATUS IS MATCH-CSV-FS.
004600**
004700 DATA DIVISION.
004800*
004900 FILE SECTION.
005000*
005050* --- ONE RAW CSV LINE - UNSTRUNG BY VALIDATE-AND-BUILD-SEGMENT
005100 FD  MATCH-CSV-FILE.
005200 01  MATCH-CSV-RECORD           PIC X(200).
005300*
005400 WORKING-STORAGE SECTION.
005500*
005510* --- FIXED CONSTANTS USED BY THE SPLIT/VALIDATE LOGIC BELOW
005600 01 WK-LITERALS.
005700   03 CC-SEVEN                 PIC 9(1)   VALUE 7.
005800   03 CC-COMMA                 PIC X(1)   VALUE ','.
005900   03 CC-DOT                   PIC X(1)   VALUE '.'.
006000   03 FILLER                     PIC X(08) VALUE SPACE.
006100*
006150* --- MATCH-CSV-FILE FILE STATUS AND ITS TWO 88-LEVEL TESTS
006200 01 LS-FILE-STATUSES.
006300   03 MATCH-CSV-FS             PIC XX     VALUE '00'.
006400     88 MATCH-CSV-OK               VALUE '00'.
006500     88 MATCH-CSV-EOF              VALUE '10'.
006600   03 FILLER                     PIC X(08) VALUE SPACE.
006700*
006750* --- LINE NUMBER AND FIELD COUNT, EACH WITH A DISPLAY-FORMAT
006760* --- REDEFINITION FOR STRINGING INTO THE ERROR MESSAGES BELOW
006800 01 LS-COUNTERS.
006900   03 WS-LINE-NUMBER           PIC 9(9) COMP VALUE ZERO.
007000   03 WS-LINE-NUMBER-N         PIC 9(9)      VALUE ZERO.
007100   03 WS-LINE-NUMBER-X REDEFINES
007200      WS-LINE-NUMBER-N         PIC X(9).
007300   03 WS-FIELD-COUNT           PIC 9(9) COMP VALUE ZERO.
007400   03 WS-FIELD-COUNT-N         PIC 9(9)      VALUE ZERO.
007500   03 WS-FIELD-COUNT-X REDEFINES
007600      WS-FIELD-COUNT-N         PIC X(9).
007700   03 FILLER                     PIC X(08) VALUE SPACE.
007800*
007850* --- ONE CSV LINE, UNSTRUNG INTO ITS SEVEN NAMED COLUMNS PLUS AN
007860* --- EIGHTH OVERFLOW BUCKET THAT CATCHES ANY EXTRA COMMA FIELDS
007900 01 LS-SPLIT-FIELDS.
008000   03 WS-FLD-PERSON             PIC X(32).
008100   03 WS-FLD-MATCH-ID           PIC X(40).
008200   03 WS-FLD-CHROMOSOME         PIC X(2).
008300   03 WS-FLD-START              PIC X(9).
008400   03 WS-FLD-END                PIC X(9).
008500   03 WS-FLD-CENTIMORGANS       PIC X(8).
008600   03 WS-FLD-SNP                PIC X(7).
008700   03 WS-FLD-OVERFLOW           PIC X(40).
008800   03 FILLER                     PIC X(08) VALUE SPACE.
008900*
008950* --- CENTIMORGAN COLUMN SPLIT ON ITS DECIMAL POINT - WHOLE AND
008960* --- FRACTION PARTS ARE VALIDATED AND STORED AS TWO SEPARATE
008970* --- SUBFIELDS OF SEG-CENTIMORGANS, NEVER RECOMBINED HERE
009000 01 LS-CM-PIECES.
009100   03 WS-CM-WHOLE-TXT          PIC X(4).
009200   03 WS-CM-FRAC-TXT           PIC X(2).
009300   03 FILLER                     PIC X(08) VALUE SPACE.
009400*
009450* --- GENERAL-PURPOSE LOOP SUBSCRIPT
009500 01 LS-UTILS.
009600   03 W-IDX                    PIC 9(9) COMP VALUE ZERO.
009700   03 FILLER                     PIC X(08) VALUE SPACE.
009800*
010000**
010100 LOCAL-STORAGE SECTION.
010200*
010300**
010400 LINKAGE SECTION.
010420* --- CALLER-SUPPLIED PARAMETER BLOCK - NOT USED BY THIS LOAD
010430* --- PROGRAM TODAY BUT CARRIED FOR A CONSISTENT CALLING CONVENTION
010450 COPY G62MPRM.
010460* --- THE SEGMENT TABLE THIS PROGRAM BUILDS - SHARED WITH THE
010470* --- LISTER AND GROUPER MAINLINES VIA G62MSEG
010500 COPY G62MSEG.
010560* --- RETURN-CODE/MESSAGE BLOCK SET BY THE RAISE-* PARAGRAPHS
010600 COPY G62MRES.
010700**
010800 PROCEDURE DIVISION USING G62-PARM-AREA
010900                          G62-SEG-AREA
011000                          G62-RESULT-AREA.
011100*
011110*----------------------------------------------------------------
011120* BEGIN - MAINLINE.  OPEN, SKIP THE COLUMN-HEADER LINE, THEN
011130* DRIVE ONE DATA LINE AT A TIME THROUGH THE VALIDATE/READ RANGE
011140* BELOW UNTIL EOF OR THE FIRST BAD LINE STOPS THE RUN COLD.
011150*----------------------------------------------------------------
011200 BEGIN.
011300     MOVE ZERO                           TO G62-RESULT
011400                                             G62-SEG-TOT.
011500     MOVE SPACE                          TO G62-DESCRIPTION
011600                                             G62-POSITION.
011700
011800     PERFORM OPEN-MATCH-FILE.
011900     PERFORM READ-MATCH-FILE.
012000
012100     IF G62-RESULT EQUAL ZERO
012200        PERFORM SKIP-HEADER-LINE
012300     END-IF.
012400
012450     PERFORM PROCESS-ONE-SEGMENT-LINE THRU
012470             PROCESS-ONE-SEGMENT-LINE-EXIT
012600        UNTIL MATCH-CSV-EOF OR G62-RESULT NOT EQUAL ZERO.
012700
012800     PERFORM CLOSE-MATCH-FILE.
012900
013000     GOBACK.
013100
013200*
013210*----------------------------------------------------------------
013220* PROCESS-ONE-SEGMENT-LINE THRU -EXIT - ONE PASS OF THE MAIN
013230* READ LOOP.  VALIDATE THE LINE ALREADY IN THE BUFFER; IF IT IS
013240* BAD, G62-RESULT COMES BACK NON-ZERO AND WE GO STRAIGHT TO THE
013250* EXIT PARAGRAPH WITHOUT READING AHEAD - THE CALLER'S UNTIL TEST
013260* CATCHES THE NON-ZERO RESULT AND STOPS THE RUN ON THE NEXT PASS.
013270*----------------------------------------------------------------
013300 PROCESS-ONE-SEGMENT-LINE.
013400     PERFORM VALIDATE-AND-BUILD-SEGMENT.
013450     IF G62-RESULT NOT EQUAL ZERO
013460        GO TO PROCESS-ONE-SEGMENT-LINE-EXIT
013470     END-IF.
013480
013490     PERFORM READ-MATCH-FILE.
013690*
013695 PROCESS-ONE-SEGMENT-LINE-EXIT.
013698     EXIT.
013800*
013810*----------------------------------------------------------------
013820* OPEN-MATCH-FILE - OPEN THE CSV EXTRACT; A BAD OPEN (FILE STATUS
013830* OTHER THAN 00) IS FATAL - RAISE-OPEN-ERROR GOBACKS ITSELF.
013840*----------------------------------------------------------------
013900 OPEN-MATCH-FILE.
014000     OPEN INPUT MATCH-CSV-FILE.
014100
014200     IF NOT MATCH-CSV-OK
014300        PERFORM RAISE-OPEN-ERROR
014400     END-IF.
014500
014600*
014610*----------------------------------------------------------------
014620* READ-MATCH-FILE - ONE PHYSICAL READ, COUNTING LINES AS WE GO SO
014630* A LATER ERROR MESSAGE CAN CITE THE OFFENDING LINE NUMBER.  FILE
014640* STATUS 10 (EOF) IS NOT AN ERROR HERE - ONLY ANYTHING ELSE IS.
014650*----------------------------------------------------------------
014700 READ-MATCH-FILE.
014800     ADD 1                                TO WS-LINE-NUMBER.
014900     READ MATCH-CSV-FILE.
015000
015100     IF NOT MATCH-CSV-OK AND NOT MATCH-CSV-EOF
015200        PERFORM RAISE-READ-ERROR
015300     END-IF.
015400
015500*
015510* --- THE VENDOR EXTRACT CARRIES ONE COLUMN-HEADER LINE - READ
015520* --- AND DISCARD IT BEFORE THE MAIN LOOP SEES ANYTHING
015600 SKIP-HEADER-LINE.
015700     PERFORM READ-MATCH-FILE.
015800
015900*
015910* --- NORMAL END OF RUN
016000 CLOSE-MATCH-FILE.
016100     CLOSE MATCH-CSV-FILE.
016200
016300*
016310*----------------------------------------------------------------
016320* VALIDATE-AND-BUILD-SEGMENT - SPLIT THE CSV LINE ON COMMAS AND
016330* CHECK THE SEVEN-FIELD SHAPE REQUIRED BY THE MATCH EXTRACT
016340* SPEC.  A SHORT OR OVERLONG LINE (FIELD COUNT OFF OF 7) NEVER
016350* REACHES THE NUMERIC CHECKS - IT IS REJECTED RIGHT HERE.
016360*----------------------------------------------------------------
016400 VALIDATE-AND-BUILD-SEGMENT.
016500     MOVE SPACE                           TO LS-SPLIT-FIELDS.
016600     MOVE ZERO                            TO WS-FIELD-COUNT.
016700
016750* --- AN EIGHTH SLOT (WS-FLD-OVERFLOW) CATCHES A LINE WITH TOO
016760* --- MANY COMMAS SO TALLYING IN COMES BACK 8, NOT A SILENTLY
016770* --- TRUNCATED 7 - THAT IS HOW A RAGGED LINE GETS CAUGHT BELOW
016800     UNSTRING MATCH-CSV-RECORD DELIMITED BY CC-COMMA
016900        INTO WS-FLD-PERSON
017000             WS-FLD-MATCH-ID
017100             WS-FLD-CHROMOSOME
017200             WS-FLD-START
017300             WS-FLD-END
017400             WS-FLD-CENTIMORGANS
017500             WS-FLD-SNP
017600             WS-FLD-OVERFLOW
017700        TALLYING IN WS-FIELD-COUNT
017800     END-UNSTRING.
017900
017950* --- EXACTLY SEVEN FIELDS OR THE LINE IS REJECTED OUTRIGHT
018000     IF WS-FIELD-COUNT NOT EQUAL CC-SEVEN
018100        PERFORM RAISE-FIELD-COUNT-ERROR
018200     ELSE
018300        PERFORM VALIDATE-NUMERIC-COLUMNS
018400        IF G62-RESULT EQUAL ZERO
018500           PERFORM APPEND-SEGMENT-ROW
018600        END-IF
018700     END-IF.
018800
018900*
018910*----------------------------------------------------------------
018920* VALIDATE-NUMERIC-COLUMNS - START, END AND SNP-COUNT MUST BE
018930* ALL DIGITS (THE NUMVAL-VALID CLASS TEST); THE CENTIMORGAN
018940* COLUMN IS FURTHER SPLIT ON ITS DECIMAL POINT SO BOTH HALVES
018950* CAN BE RANGE-CHECKED SEPARATELY - THIS SHOP DOES NOT ROUND
018960* CENTIMORGANS, IT KEEPS EXACTLY THE TWO DECIMAL PLACES AS GIVEN.
018970*----------------------------------------------------------------
019000 VALIDATE-NUMERIC-COLUMNS.
019100     IF WS-FLD-START IS NOT NUMVAL-VALID
019200        OR WS-FLD-END IS NOT NUMVAL-VALID
019300        OR WS-FLD-SNP IS NOT NUMVAL-VALID
019400        PERFORM RAISE-NUMVAL-ERROR
019500     ELSE
019600        UNSTRING WS-FLD-CENTIMORGANS DELIMITED BY CC-DOT
019700           INTO WS-CM-WHOLE-TXT
019800                WS-CM-FRAC-TXT
019900        END-UNSTRING
020000        IF WS-CM-WHOLE-TXT IS NOT NUMVAL-VALID
020100           OR WS-CM-FRAC-TXT IS NOT NUMVAL-VALID
020200           PERFORM RAISE-NUMVAL-ERROR
020300        END-IF
020400     END-IF.
020500
020600*
020610*----------------------------------------------------------------
020620* APPEND-SEGMENT-ROW - THE LINE PASSED EVERY CHECK, SO IT BECOMES
020630* THE NEXT ROW OF THE SHARED SEGMENT TABLE.  SEG-LENGTH (END
020640* MINUS START) IS DERIVED HERE ONCE, ON LOAD, RATHER THAN BEING
020650* RECOMPUTED BY EVERY DOWNSTREAM PROGRAM THAT NEEDS IT.
020660*----------------------------------------------------------------
020700 APPEND-SEGMENT-ROW.
020800     ADD 1                                TO G62-SEG-TOT.
020900     SET SEG-IDX                          TO G62-SEG-TOT.
021000
021100     MOVE WS-FLD-MATCH-ID        TO SEG-MATCH-ID (SEG-IDX).
021200     MOVE WS-FLD-CHROMOSOME      TO SEG-CHROMOSOME-ID (SEG-IDX).
021300     MOVE WS-FLD-START           TO SEG-START-POS (SEG-IDX).
021400     MOVE WS-FLD-END             TO SEG-END-POS (SEG-IDX).
021500     MOVE WS-CM-WHOLE-TXT        TO SEG-CM-WHOLE (SEG-IDX).
021600     MOVE WS-CM-FRAC-TXT         TO SEG-CM-FRAC (SEG-IDX).
021700     MOVE WS-FLD-SNP             TO SEG-SNP-COUNT (SEG-IDX).
021800
021850* --- LENGTH IS END MINUS START, PLAIN INTEGER ARITHMETIC -
021860* --- NO ROUNDING, NO OFF-BY-ONE ADJUSTMENT
021900     SUBTRACT SEG-START-POS (SEG-IDX) FROM SEG-END-POS (SEG-IDX)
022000          GIVING SEG-LENGTH (SEG-IDX).
022100
022200*
022300* --- INPUT ERRORS - ONE RECORD PER BAD LINE, BUT THE RUN STOPS
022310* --- READING FURTHER DATA AS SOON AS ONE OF THESE FIRES
022400 RAISE-FIELD-COUNT-ERROR.
022410* --- RESULT 21 - WRONG FIELD COUNT ON THE LINE
022500     MOVE 21                              TO G62-RESULT.
022600     MOVE WS-LINE-NUMBER                  TO WS-LINE-NUMBER-N.
022700     MOVE WS-FIELD-COUNT                  TO WS-FIELD-COUNT-N.
022800     STRING 'MATCH CSV LINE HAS '          DELIMITED BY SIZE
022900            WS-FIELD-COUNT-X               DELIMITED BY SIZE
023000            ' FIELDS, EXPECTED 7'          DELIMITED BY SIZE
023100       INTO G62-DESCRIPTION.
023200     STRING 'LINE '                        DELIMITED BY SIZE
023300            WS-LINE-NUMBER-X               DELIMITED BY SIZE
023400       INTO G62-POSITION.
023500
023600*
023700 RAISE-NUMVAL-ERROR.
023710* --- RESULT 22 - A NUMERIC COLUMN FAILED NUMVAL-VALID
023800     MOVE 22                              TO G62-RESULT.
023900     MOVE WS-LINE-NUMBER                  TO WS-LINE-NUMBER-N.
024000     MOVE 'MATCH CSV NUMERIC COLUMN IS NOT NUMERIC'
024100                                           TO G62-DESCRIPTION.
024200     STRING 'LINE '                        DELIMITED BY SIZE
024300            WS-LINE-NUMBER-X               DELIMITED BY SIZE
024400       INTO G62-POSITION.
024500
024600*
024700* --- RUNTIME ERRORS - NO FIELD TO POINT AT, SO THESE GOBACK
024710* --- IMMEDIATELY INSTEAD OF FALLING BACK INTO THE READ LOOP
024800 RAISE-OPEN-ERROR.
024810* --- RESULT 23 - MATCH CSV WOULD NOT OPEN
024900     MOVE 23                              TO G62-RESULT.
025000     STRING 'MATCH CSV OPEN ERROR - FILE STATUS '
025100                                           DELIMITED BY SIZE
025200            MATCH-CSV-FS                  DELIMITED BY SIZE
025300       INTO G62-DESCRIPTION.
025400     GOBACK.
025500
025600*
025700 RAISE-READ-ERROR.
025710* --- RESULT 24 - MATCH CSV READ FAILED MID-FILE
025800     MOVE 24                              TO G62-RESULT.
025900     STRING 'MATCH CSV READ ERROR - FILE STATUS '
026000                                           DELIMITED BY SIZE
026100            MATCH-CSV-FS                  DELIMITED BY SIZE
026200       INTO G62-DESCRIPTION.
026300     GOBACK.
