      CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. G62R002.
000400 AUTHOR.     R-DIETZ.
000500 INSTALLATION. GENEALOGY SVCS DP CENTER.
000600 DATE-WRITTEN. 04/25/88.
000700 DATE-COMPILED.
000800 SECURITY.   INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* G62R002
001200* Loads the named-groups CSV reference (LOAD mode) and answers
001300* a single chromosome/start/end lookup against the table already
001400* loaded (LOOKUP mode).  Mode is selected by the caller through
001500* G62MREQ.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 04/25/88 RFD  0000  NEW PROGRAM FOR GROUPS REFERENCE LOAD       G62R002
002000* 05/02/88 RFD  0000  ADD DUPLICATE-KEY CHECK PER SPEC REVIEW     G62R002
002100* 10/11/88 TXB  0014  LOOKUP ENTRY POINT FOLDED IN - ONE CALL PT  G62R002
002200* 03/19/90 RFD  0039  LABEL FORMAT '<ID>: <DESC>' VS 'UNKNOWN'    G62R002
002300* 11/19/91 RFD  0058  SKIP-HEADER-LINE MADE ITS OWN PARAGRAPH     G62R002
002400* 02/06/93 TXB  0069  FIELD COUNT CHECK MATCHES G62R001 STYLE     G62R002
002500* 03/21/95 RFD  0084  FILE STATUS 35 (FILE NOT FOUND) TRAPPED     G62R002
002600* 12/03/98 RFD  0103  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD  G62R002
002700* 01/22/99 RFD  0103  Y2K SIGNOFF LOGGED - NO CHANGE REQUIRED     G62R002
002800* 06/14/01 TXB  0119  MAX TABLE SIZE RAISED TO 1999 GROUPS        G62R002
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004050* --- LOGICAL NAME GROUPIN IS BOUND TO A DD/FILE DEF AT RUN TIME
004100     SELECT GROUPS-CSV-FILE  ASSIGN TO GROUPIN
004200                             ORGANIZATION LINE SEQUENTIAL
004300                             FILE STATUS IS GROUPS-CSV-FS.
004400**
004500 DATA DIVISION.
004600*
004700 FILE SECTION.
004800*
004850* --- ONE RAW CSV LINE - UNSTRUNG BY VALIDATE-AND-BUILD-GROUP
004900 FD  GROUPS-CSV-FILE.
005000 01  GROUPS-CSV-RECORD          PIC X(100).
005100*
005200 WORKING-STORAGE SECTION.
005300*
005350* --- FIXED CONSTANTS USED BY THE SPLIT/VALIDATE LOGIC BELOW
005400 01 WK-LITERALS.
005500   03 CC-FIVE                  PIC 9(1)   VALUE 5.
005600   03 CC-COMMA                 PIC X(1)   VALUE ','.
005700   03 CC-UNKNOWN                PIC X(7)   VALUE 'unknown'.
005800   03 FILLER                     PIC X(08) VALUE SPACE.
005900*
005950* --- GROUPS-CSV-FILE FILE STATUS AND ITS TWO 88-LEVEL TESTS
006000 01 LS-FILE-STATUSES.
006100   03 GROUPS-CSV-FS            PIC XX     VALUE '00'.
006200     88 GROUPS-CSV-OK              VALUE '00'.
006300     88 GROUPS-CSV-EOF             VALUE '10'.
006400   03 FILLER                     PIC X(08) VALUE SPACE.
006500*
006550* --- LINE NUMBER, FIELD COUNT AND THE DUP-ROW POINTER USED IN
006560* --- RAISE-DUPLICATE-KEY-ERROR, EACH WITH A DISPLAY REDEFINITION
006570* --- FOR STRINGING INTO THE ERROR MESSAGES BELOW
006600 01 LS-COUNTERS.
006700   03 WS-LINE-NUMBER           PIC 9(9) COMP VALUE ZERO.
006800   03 WS-LINE-NUMBER-N         PIC 9(9)      VALUE ZERO.
006900   03 WS-LINE-NUMBER-X REDEFINES
007000      WS-LINE-NUMBER-N         PIC X(9).
007100   03 WS-FIELD-COUNT           PIC 9(9) COMP VALUE ZERO.
007200   03 WS-FIELD-COUNT-N         PIC 9(9)      VALUE ZERO.
007300   03 WS-FIELD-COUNT-X REDEFINES
007400      WS-FIELD-COUNT-N         PIC X(9).
007500   03 W-IDX                    PIC 9(9) COMP VALUE ZERO.
007600   03 HOLD-GRT-SUB             PIC 9(9) COMP VALUE ZERO.
007700   03 HOLD-GRT-SUB-N           PIC 9(9)      VALUE ZERO.
007800   03 HOLD-GRT-SUB-X REDEFINES
007900      HOLD-GRT-SUB-N           PIC X(9).
008000   03 FILLER                     PIC X(08) VALUE SPACE.
008100*
008150* --- ONE CSV LINE, UNSTRUNG INTO ITS FIVE NAMED COLUMNS PLUS AN
008160* --- OVERFLOW BUCKET THAT CATCHES ANY EXTRA COMMA FIELDS
008200 01 LS-SPLIT-FIELDS.
008300   03 WS-FLD-GROUP-ID           PIC X(16).
008400   03 WS-FLD-GROUP-DESC         PIC X(60).
008500   03 WS-FLD-CHROMOSOME         PIC X(2).
008600   03 WS-FLD-START              PIC X(9).
008700   03 WS-FLD-END                PIC X(9).
008800   03 WS-FLD-OVERFLOW           PIC X(40).
008900   03 FILLER                     PIC X(08) VALUE SPACE.
009000*
009200**
009300 LOCAL-STORAGE SECTION.
009400*
009500**
009550* --- G62MGRT IS THE GROUP TABLE BOTH BUILT HERE (LOAD MODE) AND
009560* --- SCANNED HERE (LOOKUP MODE) - SHARED WITH THE GROUPER FAMILY
009570* --- G62MREQ CARRIES THE LOAD-OR-LOOKUP MODE FLAG AND THE
009580* --- LOOKUP KEY; G62MLKI RETURNS THE LOOKUP LABEL TO THE CALLER
009600 LINKAGE SECTION.
009650 COPY G62MPRM.
009700 COPY G62MGRT.
009800 COPY G62MREQ.
009900 COPY G62MLKI.
010000 COPY G62MRES.
010100**
010200 PROCEDURE DIVISION USING G62-PARM-AREA
010300                          G62-GRT-AREA
010400                          G62-REQUEST-AREA
010500                          G62-LOOKUP-AREA
010600                          G62-RESULT-AREA.
010700*
010710*----------------------------------------------------------------
010720* BEGIN - MAINLINE.  THIS ONE CALL POINT SERVES BOTH MODES - THE
010730* CALLER SETS THE REQUEST FLAG IN G62MREQ BEFORE CALLING; WE NEVER
010740* DECIDE THE MODE FOR OURSELVES.
010750*----------------------------------------------------------------
010800 BEGIN.
010900     MOVE ZERO                           TO G62-RESULT.
011000     MOVE SPACE                          TO G62-DESCRIPTION
011100                                             G62-POSITION.
011200
011250* --- LOAD-REQUESTED AND LOOKUP-REQUESTED ARE 88-LEVELS ON THE
011260* --- REQUEST FLAG IN G62MREQ - SEE THAT COPYBOOK FOR THE VALUES
011300     EVALUATE TRUE
011400        WHEN LOAD-REQUESTED
011500           PERFORM LOAD-GROUPS-FILE
011600        WHEN LOOKUP-REQUESTED
011700           PERFORM LOOKUP-GROUP-LABEL
011800        WHEN OTHER
011900           PERFORM RAISE-INVALID-REQUEST
012000     END-EVALUATE.
012100
012200     GOBACK.
012300
012400*
012410*----------------------------------------------------------------
012420* LOAD-GROUPS-FILE - OPEN, SKIP THE HEADER, THEN DRIVE ONE DATA
012430* LINE AT A TIME THROUGH THE PROCESS-ONE-GROUP-LINE THRU RANGE
012440* UNTIL EOF OR THE FIRST BAD LINE STOPS THE LOAD COLD.
012450*----------------------------------------------------------------
012500 LOAD-GROUPS-FILE.
012600     MOVE ZERO                           TO G62-GRT-TOT.
012700
012800     PERFORM OPEN-GROUPS-FILE.
012900     PERFORM READ-GROUPS-FILE.
013000
013100     IF G62-RESULT EQUAL ZERO
013200        PERFORM SKIP-HEADER-LINE
013300     END-IF.
013400
013500     PERFORM PROCESS-ONE-GROUP-LINE THRU
013520             PROCESS-ONE-GROUP-LINE-EXIT
013600        UNTIL GROUPS-CSV-EOF OR G62-RESULT NOT EQUAL ZERO.
013700
013800     PERFORM CLOSE-GROUPS-FILE.
013900
014000*
014010*----------------------------------------------------------------
014020* PROCESS-ONE-GROUP-LINE THRU -EXIT - ONE PASS OF THE LOAD LOOP.
014030* VALIDATE THE LINE ALREADY IN THE BUFFER; A BAD LINE SENDS
014040* G62-RESULT BACK NON-ZERO AND WE GO STRAIGHT TO THE EXIT
014050* PARAGRAPH WITHOUT READING AHEAD - THE UNTIL TEST IN THE CALLER
014060* CATCHES THE NON-ZERO RESULT AND STOPS THE LOAD.
014070*----------------------------------------------------------------
014100 PROCESS-ONE-GROUP-LINE.
014200     PERFORM VALIDATE-AND-BUILD-GROUP.
014300     IF G62-RESULT NOT EQUAL ZERO
014320        GO TO PROCESS-ONE-GROUP-LINE-EXIT
014340     END-IF.
014360
014380     PERFORM READ-GROUPS-FILE.
014390*
014395 PROCESS-ONE-GROUP-LINE-EXIT.
014398     EXIT.
014600*
014610* --- FILE STATUS OTHER THAN 00 ON OPEN IS FATAL - NO GROUP ROWS
014620* --- EXIST YET SO THERE IS NOTHING PARTIAL TO CLEAN UP
014700 OPEN-GROUPS-FILE.
014800     OPEN INPUT GROUPS-CSV-FILE.
014900
015000     IF NOT GROUPS-CSV-OK
015100        PERFORM RAISE-OPEN-ERROR
015200     END-IF.
015300
015400*
015450* --- LINE NUMBER IS BUMPED ON EVERY READ, HEADER INCLUDED, SO
015460* --- ERROR TEXT ALWAYS POINTS AT THE PHYSICAL FILE LINE
015500 READ-GROUPS-FILE.
015600     ADD 1                                TO WS-LINE-NUMBER.
015700     READ GROUPS-CSV-FILE.
015800
015900     IF NOT GROUPS-CSV-OK AND NOT GROUPS-CSV-EOF
016000        PERFORM RAISE-READ-ERROR
016100     END-IF.
016200
016300*
016350* --- FIRST LINE OF THE GROUPS CSV IS COLUMN HEADERS, NOT DATA
016400 SKIP-HEADER-LINE.
016500     PERFORM READ-GROUPS-FILE.
016600
016700*
016800 CLOSE-GROUPS-FILE.
016900     CLOSE GROUPS-CSV-FILE.
017000
017100*
017150*----------------------------------------------------------------
017160* VALIDATE-AND-BUILD-GROUP - SPLIT THE LINE ON COMMAS, CHECK THE
017170* FIELD COUNT, THEN THE NUMERIC COLUMNS, THEN REJECT A DUPLICATE
017180* CHROMOSOME/START/END KEY BEFORE THE ROW IS APPENDED.
017190*----------------------------------------------------------------
017200 VALIDATE-AND-BUILD-GROUP.
017300     MOVE SPACE                           TO LS-SPLIT-FIELDS.
017400     MOVE ZERO                            TO WS-FIELD-COUNT.
017500
017550* --- A SIXTH SLOT (WS-FLD-OVERFLOW) CATCHES A RAGGED LINE WITH
017560* --- TOO MANY COMMAS INSTEAD OF SILENTLY TRUNCATING IT TO 5
017600     UNSTRING GROUPS-CSV-RECORD DELIMITED BY CC-COMMA
017700        INTO WS-FLD-GROUP-ID
017800             WS-FLD-GROUP-DESC
017900             WS-FLD-CHROMOSOME
018000             WS-FLD-START
018100             WS-FLD-END
018200             WS-FLD-OVERFLOW
018300        TALLYING IN WS-FIELD-COUNT
018400     END-UNSTRING.
018500
018550* --- EXACTLY FIVE FIELDS, BOTH NUMERIC, NOT ALREADY ON FILE
018600     IF WS-FIELD-COUNT NOT EQUAL CC-FIVE
018700        PERFORM RAISE-FIELD-COUNT-ERROR
018800     ELSE
018900        IF WS-FLD-START IS NOT NUMVAL-VALID
019000           OR WS-FLD-END IS NOT NUMVAL-VALID
019100           PERFORM RAISE-NUMVAL-ERROR
019200        ELSE
019300           PERFORM CHECK-DUPLICATE-KEY
019400           IF G62-RESULT EQUAL ZERO
019500              PERFORM APPEND-GROUP-ROW
019600           END-IF
019700        END-IF
019800     END-IF.
019900
020000*
020050* --- CHROMOSOME/START/END TOGETHER ARE THE GROUP TABLE'S KEY -
020060* --- A SECOND LINE WITH THE SAME THREE VALUES IS REJECTED
020100 CHECK-DUPLICATE-KEY.
020200     PERFORM CHECK-ONE-GRT-ROW-FOR-DUP
020300        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRT-TOT.
020400*
020450* --- EARLY EXIT ON A HIT - OVERWRITING W-IDX WITH THE TABLE
020460* --- TOTAL STOPS THE VARYING LOOP ABOVE ON THE NEXT TEST
020500 CHECK-ONE-GRT-ROW-FOR-DUP.
020600     IF GRT-CHROMOSOME-ID (W-IDX) EQUAL WS-FLD-CHROMOSOME
020700        AND GRT-START-POS (W-IDX) EQUAL WS-FLD-START
020800        AND GRT-END-POS (W-IDX)   EQUAL WS-FLD-END
020900        PERFORM RAISE-DUPLICATE-KEY-ERROR
021000        MOVE G62-GRT-TOT             TO W-IDX
021100     END-IF.
021200
021300*
021350* --- LINE CLEARED EVERY CHECK - BECOMES THE NEXT GROUP TABLE ROW
021400 APPEND-GROUP-ROW.
021500     ADD 1                                TO G62-GRT-TOT.
021600     MOVE WS-FLD-GROUP-ID    TO GRT-GROUP-ID (G62-GRT-TOT).
021700     MOVE WS-FLD-GROUP-DESC  TO GRT-GROUP-DESCRIPTION
021800                                 (G62-GRT-TOT).
021900     MOVE WS-FLD-CHROMOSOME  TO GRT-CHROMOSOME-ID (G62-GRT-TOT).
022000     MOVE WS-FLD-START       TO GRT-START-POS (G62-GRT-TOT).
022100     MOVE WS-FLD-END         TO GRT-END-POS (G62-GRT-TOT).
022200
022300*
022350* --- CALLER WANTS THE GROUP LABEL COVERING ONE CHROMOSOME/START/
022360* --- END TRIPLE - DEFAULT TO UNKNOWN UNTIL A TABLE ROW MATCHES
022400 LOOKUP-GROUP-LABEL.
022500     MOVE CC-UNKNOWN                      TO LOOKUP-LABEL.
022600
022700     PERFORM SCAN-ONE-GRT-ROW-FOR-LOOKUP
022800        VARYING W-IDX FROM 1 BY 1 UNTIL W-IDX > G62-GRT-TOT.
022900*
022950* --- LABEL IS "ID: DESCRIPTION" - SPACE-DELIMITED SO A SHORT
022960* --- GROUP ID OR DESCRIPTION DOES NOT DRAG TRAILING BLANKS IN
023000 SCAN-ONE-GRT-ROW-FOR-LOOKUP.
023100     IF GRT-CHROMOSOME-ID (W-IDX) EQUAL LOOKUP-CHROMOSOME-ID
023200        AND GRT-START-POS (W-IDX)   EQUAL LOOKUP-START-POS
023300        AND GRT-END-POS (W-IDX)     EQUAL LOOKUP-END-POS
023400        STRING GRT-GROUP-ID (W-IDX)       DELIMITED BY SPACE
023500               ': '                       DELIMITED BY SIZE
023600               GRT-GROUP-DESCRIPTION (W-IDX)
023700                                           DELIMITED BY SPACE
023800          INTO LOOKUP-LABEL
023900        MOVE G62-GRT-TOT                  TO W-IDX
024000     END-IF.
024100
024200*
024300* --- INPUT ERRORS ---
024310* --- RESULT 31 - WRONG FIELD COUNT ON THE LINE
024400 RAISE-FIELD-COUNT-ERROR.
024500     MOVE 31                              TO G62-RESULT.
024600     MOVE WS-LINE-NUMBER                  TO WS-LINE-NUMBER-N.
024700     MOVE WS-FIELD-COUNT                  TO WS-FIELD-COUNT-N.
024800     STRING 'GROUPS CSV LINE HAS '         DELIMITED BY SIZE
024900            WS-FIELD-COUNT-X               DELIMITED BY SIZE
025000            ' FIELDS, EXPECTED 5'          DELIMITED BY SIZE
025100       INTO G62-DESCRIPTION.
025200     STRING 'LINE '                        DELIMITED BY SIZE
025300            WS-LINE-NUMBER-X               DELIMITED BY SIZE
025400       INTO G62-POSITION.
025500
025600*
025700 RAISE-NUMVAL-ERROR.
025710* --- RESULT 32 - A NUMERIC COLUMN FAILED NUMVAL-VALID
025800     MOVE 32                              TO G62-RESULT.
025900     MOVE WS-LINE-NUMBER                  TO WS-LINE-NUMBER-N.
026000     MOVE 'GROUPS CSV NUMERIC COLUMN IS NOT NUMERIC'
026100                                           TO G62-DESCRIPTION.
026200     STRING 'LINE '                        DELIMITED BY SIZE
026300            WS-LINE-NUMBER-X               DELIMITED BY SIZE
026400       INTO G62-POSITION.
026500
026600*
026700 RAISE-DUPLICATE-KEY-ERROR.
026710* --- RESULT 33 - SAME CHROMOSOME/START/END ALREADY ON FILE
026800     MOVE 33                              TO G62-RESULT.
026900     MOVE W-IDX                           TO HOLD-GRT-SUB
027000                                              HOLD-GRT-SUB-N.
027100     STRING 'DUPLICATE GROUP KEY - GROUP IDS '
027200                                           DELIMITED BY SIZE
027300            GRT-GROUP-ID (HOLD-GRT-SUB)    DELIMITED BY SPACE
027400            ' AND '                        DELIMITED BY SIZE
027500            WS-FLD-GROUP-ID                DELIMITED BY SPACE
027600       INTO G62-DESCRIPTION.
027700     MOVE WS-FLD-CHROMOSOME                TO G62-POSITION.
027800
027900*
028000 RAISE-INVALID-REQUEST.
028010* --- RESULT 34 - CALLER PASSED NEITHER LOAD NOR LOOKUP
028100     MOVE 34                              TO G62-RESULT.
028200     MOVE 'INVALID REQUEST MODE PASSED TO G62R002'
028300                                           TO G62-DESCRIPTION.
028400
028500*
028600* --- RUNTIME ERRORS - NO FIELD TO POINT AT, SO THESE GOBACK
028650* --- IMMEDIATELY INSTEAD OF FALLING BACK INTO THE READ LOOP
028700 RAISE-OPEN-ERROR.
028710* --- RESULT 35 - GROUPS CSV WOULD NOT OPEN
028800     MOVE 35                              TO G62-RESULT.
028900     STRING 'GROUPS CSV OPEN ERROR - FILE STATUS '
029000                                           DELIMITED BY SIZE
029100            GROUPS-CSV-FS                 DELIMITED BY SIZE
029200       INTO G62-DESCRIPTION.
029250     GOBACK.
029300
029400*
029500 RAISE-READ-ERROR.
029510* --- RESULT 36 - GROUPS CSV READ FAILED MID-FILE
029600     MOVE 36                              TO G62-RESULT.
029700     STRING 'GROUPS CSV READ ERROR - FILE STATUS '
029800                                           DELIMITED BY SIZE
029900            GROUPS-CSV-FS                 DELIMITED BY SIZE
030000       INTO G62-DESCRIPTION.
030050     GOBACK.
