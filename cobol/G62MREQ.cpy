000100* **++ Request-mode switch, shared by the CALLed subprograms
000200* Selects which of a subprogram's two or more jobs the caller
000300* wants done this CALL (loader LOAD vs LOOKUP, decompose
000400* ARTICULATE vs DECOMPOSE) plus the work-table subscript the
000500* job applies to.
000600 01 G62-REQUEST-AREA.
000700   03 G62-REQUEST              PIC X(8)      VALUE SPACE.
000800   03 FILLER REDEFINES G62-REQUEST.
000900     05 FILLER                 PIC X(3).
001000     05 REQUEST-BEHAVIOR       PIC X(1).
001100       88 LOAD-REQUESTED              VALUE 'L'.
001200       88 LOOKUP-REQUESTED            VALUE 'K'.
001300       88 ARTICULATE-REQUESTED        VALUE 'A'.
001400       88 DECOMPOSE-REQUESTED         VALUE 'D'.
001500     05 FILLER                 PIC X(4).
001600   03 TARGET-GRL-SUB           PIC 9(9) COMP VALUE ZERO.
001700   03 ARTICULATION-POINT       PIC 9(9) COMP VALUE ZERO.
001800   03 FILLER                   PIC X(08).
