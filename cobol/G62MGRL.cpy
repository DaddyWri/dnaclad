000100* **++ Grouper work table
000200* One row per live group or subgroup while the grouper is
000300* agglomerating and decomposing.  GRL-LIVE-SW tracks whether a
000400* row has been folded into another row by a merge; GRL-OUT-SW
000500* marks a row as belonging to the final report output set.
000600 01 G62-GRL-AREA.
000700   03 G62-GRL-TOT                  PIC 9(9) COMP VALUE ZERO.
000800   03 G62-GRL-TB.
000900     05 G62-GRL OCCURS 0 TO 9999
001000                DEPENDING ON G62-GRL-TOT
001100                INDEXED BY GRL-IDX.
001200       10 GRL-CHROMOSOME-ID        PIC X(2).
001300       10 GRL-START-POS            PIC 9(9).
001400       10 GRL-END-POS              PIC 9(9).
001500       10 GRL-SPAN                 PIC 9(9).
001600       10 GRL-LIVE-SW              PIC X(1) VALUE 'Y'.
001700         88 GRL-LIVE                     VALUE 'Y'.
001800         88 GRL-MERGED-OUT                VALUE 'N'.
001900       10 GRL-OUT-SW               PIC X(1) VALUE 'N'.
002000         88 GRL-IS-OUTPUT                 VALUE 'Y'.
002100         88 GRL-NOT-OUTPUT                VALUE 'N'.
002200       10 FILLER                   PIC X(08).
